000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    COPYBOOK:  USERREC
000500*    TITLE   :  OPERATOR / USER ROSTER MASTER RECORD
000600*
000700*    ONE RECORD PER COUNTER OPERATOR.  USR-ROLE DRIVES WHAT THE
000800*    ONLINE FRONT END WOULD HAVE ALLOWED THE OPERATOR TO DO; THE
000900*    BATCH PROGRAMS ENFORCE THE SAME ROLE RULES AT MAINTENANCE
001000*    TIME.  USR-PASSWORD ARRIVES ALREADY HASHED -- THESE PROGRAMS
001100*    NEVER COMPUTE OR CHECK A HASH, THEY JUST CARRY THE FIELD.
001200*
001300*    MAINTENANCE HISTORY
001400*    DATE     BY   REQUEST  DESCRIPTION
001500*    -------- ---- -------- ----------------------------------
001600*    03/11/06 RFS  MM-0017  ORIGINAL LAYOUT.
001700*    11/03/09 LCA  MM-0171  USR-ROLE WIDENED FROM 6 TO 7 BYTES TO
001800*                           FIT "MANAGER".
001900*    06/02/99 RFS  MM-Y2K1  CENTURY DIGITS CONFIRMED IN
002000*                           USR-CREATED-DATE / USR-DELETED-DATE.
002100*    02/17/17 RFS  MM-0334  ADDED USER-MASTER-RECORD-LOGIN BELOW
002200*                           SO THE DUPLICATE-LOGIN SCAN IN USERMNT
002300*                           DOESN'T HAVE TO CARRY NAME, PASSWORD,
002400*                           ROLE OR EITHER TIMESTAMP.
002500******************************************************************
002600 01  USER-MASTER-RECORD.
002700     05  USR-ID                         PIC 9(9).
002800     05  USR-NAME                       PIC X(60).
002900     05  USR-LOGIN                      PIC X(30).
003000     05  USR-PASSWORD                   PIC X(60).
003100     05  USR-ROLE                       PIC X(7).
003200         88  USR-ROLE-ADMIN             VALUE "ADMIN  ".
003300         88  USR-ROLE-MANAGER           VALUE "MANAGER".
003400         88  USR-ROLE-SELLER            VALUE "SELLER ".
003500     05  USR-CREATED-AT.
003600         10  USR-CREATED-DATE           PIC 9(8).
003700         10  USR-CREATED-TIME           PIC 9(6).
003800     05  USR-DELETED-AT.
003900         10  USR-DELETED-DATE           PIC 9(8).
004000         10  USR-DELETED-TIME           PIC 9(6).
004100     05  USR-STATUS-FLAG                PIC X(1).
004200         88  USR-ACTIVE                 VALUE "A".
004300         88  USR-INACTIVE               VALUE "I".
004400     05  FILLER                         PIC X(18).
004500******************************************************************
004600*    ALTERNATE VIEW -- ROLE TESTED AS A ONE-BYTE CODE WHEN A
004700*    PROGRAM ONLY NEEDS TO KNOW ADMIN/MANAGER/SELLER, NOT THE
004800*    FULL TEXT (USED BY THE DELETE-PERMISSION CHECK IN USERMNT).
004900******************************************************************
005000 01  USER-MASTER-RECORD-RC REDEFINES USER-MASTER-RECORD.
005100     05  URC-ID                         PIC 9(9).
005200     05  URC-NAME                       PIC X(60).
005300     05  URC-LOGIN                      PIC X(30).
005400     05  URC-PASSWORD                   PIC X(60).
005500     05  URC-ROLE-CODE                  PIC X(1).
005600         88  URC-IS-ADMIN               VALUE "A".
005700         88  URC-IS-MANAGER             VALUE "M".
005800         88  URC-IS-SELLER              VALUE "S".
005900     05  FILLER                         PIC X(6).
006000     05  URC-CREATED-AT                 PIC 9(14).
006100     05  URC-DELETED-AT                 PIC 9(14).
006200     05  URC-STATUS-FLAG                PIC X(1).
006300     05  FILLER                         PIC X(18).
006400******************************************************************
006500*    ALTERNATE VIEW -- LOGIN ONLY.  THE GLOBAL SCAN FOR A
006600*    DUPLICATE LOGIN (USERMNT PARAGRAPH 2500) NEVER LOOKS AT
006700*    NAME, PASSWORD, ROLE OR EITHER TIMESTAMP ON THE RECORDS IT
006800*    PASSES OVER -- JUST THE LOGIN.
006900******************************************************************
007000 01  USER-MASTER-RECORD-LOGIN REDEFINES USER-MASTER-RECORD.
007100     05  FILLER                         PIC X(69).
007200     05  ULG-LOGIN                      PIC X(30).
007300     05  FILLER                         PIC X(114).
