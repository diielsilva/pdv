000100******************************************************************
000200*    (c) 2008  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/reports/RCPTRPT.cbl  $Revision: 1.5 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. RCPTRPT.
001200 AUTHOR. L C ALVES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 09/22/1996.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    RCPTRPT - SINGLE-SALE RECEIPT
001900*
002000*    ONE RECEIPT PRINTED PER RECEIPT-TRANS REQUEST.  LISTS EVERY
002100*    ITEM OF THE REQUESTED SALE (ANY STATUS) WITH ITS PRODUCT
002200*    DESCRIPTION AND QUANTITY, THEN A FOOTER OF SUBTOTAL,
002300*    DISCOUNT AMOUNT AND NET TOTAL.
002400*
002500*    MAINTENANCE HISTORY
002600*    DATE     BY   REQUEST  DESCRIPTION
002700*    -------- ---- -------- ----------------------------------
002800*    09/22/96 LCA  MM-0145  ORIGINAL WRITE-UP.
002900*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003000*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003100*    02/14/02 JBT  MM-0199  DESCONTO AND TOTAL LINES ROUNDED TO
003200*                           2 DECIMALS WITH COMPUTE ... ROUNDED.
003300*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
003400*                           INDEXED VERSION -- NO ISAM ON THE NEW
003500*                           BOX.
003600*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
003700*                           LENGTH OF INSTEAD OF A LITERAL.
003800*    01/10/17 LCA  MM-0320  2200-PRINT-ITEM-LINES WAS ACCUMULATING
003900*                           WS-SUBTOTAL ITEM BY ITEM, BUT
004000*                           2300-PRINT-FOOTER OVERWRITES IT FROM
004100*                           SALE-TOTAL BEFORE THE ACCUMULATION IS
004200*                           EVER PRINTED -- SALE-TOTAL IS THE
004300*                           POSTED FIGURE AND IS WHAT BELONGS ON
004400*                           THE RECEIPT.  DROPPED THE DEAD
004500*                           COMPUTE AND ITS MOVE ZERO RESET, AND
004600*                           WS-MONEY-WORK-R / WS-EDIT-PRICE-R,
004700*                           NEITHER OF WHICH WAS EVER READ.
004800*    02/17/17 LCA  MM-0331  DROPPING WS-EDIT-PRICE-R ABOVE LEFT
004900*                           EVERY PRINTED AMOUNT WITHOUT ITS "R$"
005000*                           SIGN -- SEE NOTE AT WS-EDIT-PRICE-AREA.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. MM-4300.
005500 OBJECT-COMPUTER. MM-4300.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SALE-FILE ASSIGN TO "SALEFILE"
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-SALE-REL-KEY
006400         FILE STATUS IS FS-SALE.
006500     SELECT SALE-ITEM-FILE ASSIGN TO "SITMFILE"
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS DYNAMIC
006800         RELATIVE KEY IS WS-ITEM-REL-KEY
006900         FILE STATUS IS FS-SALE-ITEM.
007000     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
007100         ORGANIZATION IS RELATIVE
007200         ACCESS MODE IS DYNAMIC
007300         RELATIVE KEY IS WS-PROD-REL-KEY
007400         FILE STATUS IS FS-PRODUCT.
007500     SELECT RECEIPT-TRANS ASSIGN TO "RCPTTRAN"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS FS-RECEIPT-TRANS.
007800     SELECT RECEIPT-REPORT ASSIGN TO "RCPTRPTO"
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS FS-RECEIPT-REPORT.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SALE-FILE.
008400 COPY SALEHDR.
008500 FD  SALE-ITEM-FILE.
008600 COPY SALEITEM.
008700 FD  PRODUCT-FILE.
008800 COPY PRODUCT.
008900 FD  RECEIPT-TRANS.
009000 01  RT-TRANSACTION-RECORD.
009100     05  RT-SALE-ID                    PIC 9(9).
009200     05  FILLER                        PIC X(71).
009300 FD  RECEIPT-REPORT.
009400 01  RR-PRINT-LINE                     PIC X(80).
009500 01  RR-PRINT-LINE-R REDEFINES RR-PRINT-LINE.
009600     05  RRR-PROD-AREA                 PIC X(20).
009700     05  RRR-QTD-AREA                  PIC X(6).
009800     05  RRR-PRECO-AREA                PIC X(12).
009900     05  FILLER                        PIC X(42).
010000 WORKING-STORAGE SECTION.
010100 01  WS-COUNTERS.
010200     05  WS-SALE-REL-KEY               PIC 9(9)  COMP.
010300     05  WS-ITEM-REL-KEY               PIC 9(9)  COMP.
010400     05  WS-PROD-REL-KEY               PIC 9(9)  COMP.
010500     05  WS-SCAN-REL-KEY               PIC 9(9)  COMP.
010600     05  WS-RECEIPTS-PRINTED-CTR       PIC 9(9)  COMP VALUE ZERO.
010700     05  WS-RECEIPTS-REJECT-CTR        PIC 9(9)  COMP VALUE ZERO.
010800 01  WS-SWITCHES.
010900     05  WS-EOF-TRANS-SWITCH           PIC X(1)  VALUE "N".
011000         88  WS-EOF-TRANS              VALUE "Y".
011100     05  WS-EOF-SCAN-SWITCH            PIC X(1)  VALUE "N".
011200         88  WS-EOF-SCAN               VALUE "Y".
011300     05  WS-REJECT-SWITCH              PIC X(1)  VALUE "N".
011400         88  WS-TRAN-REJECTED          VALUE "Y".
011500 01  WS-MONEY-WORK.
011600     05  WS-SUBTOTAL                   PIC S9(9)V99 COMP-3
011700                                       VALUE ZERO.
011800     05  WS-DISCOUNT-AMOUNT            PIC S9(9)V99 COMP-3
011900                                       VALUE ZERO.
012000     05  WS-NET-TOTAL                  PIC S9(9)V99 COMP-3
012100                                       VALUE ZERO.
012200*    02/17/17 LCA  MM-0331  THE FLOATING-$ PICTURE BELOW NEVER
012300*                           PRINTED THE "R$" THE RECEIPT NEEDS --
012400*                           WS-EDIT-PRICE-R, THE VIEW THAT ACTUALLY
012500*                           CARRIED THE "R$" PREFIX, WAS DROPPED AS
012600*                           DEAD CODE BACK IN MM-0320.  REBUILT AS
012700*                           A TWO-FIELD GROUP -- A FIXED "R$" SIGN
012800*                           AHEAD OF A ZERO-SUPPRESSED AMOUNT --
012900*                           SO THE SIGN IS ALWAYS THERE, NOT JUST
013000*                           WHEN THE VIEW HAPPENED TO BE READ.
013100 01  WS-EDIT-PRICE-AREA.
013200     05  WS-EDIT-PRICE-SIGN            PIC X(2)   VALUE "R$".
013300     05  WS-EDIT-PRICE                 PIC ZZZ,ZZ9.99.
013400 01  WS-EDIT-QTD                       PIC ZZZZZ9.
013500 01  WS-MESSAGE-AREA.
013600     05  WS-ERR-REASON                 PIC X(45)  VALUE SPACES.
013700 01  WS-FILE-STATUSES.
013800     05  FS-SALE                       PIC X(2).
013900     05  FS-SALE-ITEM                  PIC X(2).
014000     05  FS-PRODUCT                    PIC X(2).
014100     05  FS-RECEIPT-TRANS              PIC X(2).
014200     05  FS-RECEIPT-REPORT             PIC X(2).
014300 77  LOGMSG-LEN                        PIC S9(4) COMP.
014400 77  LOGMSG-ERR-LEN                    PIC S9(4) COMP.
014500 01  LOGMSG.
014600     05  FILLER                        PIC X(10) VALUE
014700             "RCPTRPT=>".
014800     05  LOGMSG-TEXT                   PIC X(50).
014900 01  LOGMSG-ERR.
015000     05  FILLER                        PIC X(14) VALUE
015100             "RCPTRPT ERR>".
015200     05  LOG-ERR-ROUTINE               PIC X(10).
015300     05  FILLER                        PIC X(17) VALUE
015400             " FAILED: STATUS =".
015500     05  LOG-ERR-FILE-STATUS           PIC X(2).
015600 PROCEDURE DIVISION.
015700 0000-MAINLINE.
015800     PERFORM 0100-INITIALIZE.
015900     PERFORM 1000-PROCESS-RECEIPT THRU 1000-EXIT
016000         UNTIL WS-EOF-TRANS.
016100     PERFORM 0900-TERMINATE.
016200     STOP RUN.
016300 0100-INITIALIZE.
016400     MOVE "Started" TO LOGMSG-TEXT.
016500     PERFORM 9100-DO-USERLOG.
016600     OPEN INPUT SALE-FILE.
016700     OPEN INPUT SALE-ITEM-FILE.
016800     OPEN INPUT PRODUCT-FILE.
016900     OPEN INPUT RECEIPT-TRANS.
017000     OPEN OUTPUT RECEIPT-REPORT.
017100     IF FS-RECEIPT-TRANS NOT = "00"
017200         MOVE "OPEN RCPTTRAN" TO LOG-ERR-ROUTINE
017300         MOVE FS-RECEIPT-TRANS TO LOG-ERR-FILE-STATUS
017400         PERFORM 9200-DO-USERLOG-ERR
017500         STOP RUN
017600     END-IF.
017700     PERFORM 0200-READ-TRANS.
017800 0200-READ-TRANS.
017900     READ RECEIPT-TRANS
018000         AT END
018100             SET WS-EOF-TRANS TO TRUE
018200     END-READ.
018300 0900-TERMINATE.
018400     CLOSE RECEIPT-REPORT.
018500     CLOSE RECEIPT-TRANS.
018600     CLOSE PRODUCT-FILE.
018700     CLOSE SALE-ITEM-FILE.
018800     CLOSE SALE-FILE.
018900     MOVE "Ended" TO LOGMSG-TEXT.
019000     PERFORM 9100-DO-USERLOG.
019100 1000-PROCESS-RECEIPT.
019200     MOVE "N" TO WS-REJECT-SWITCH.
019300     MOVE RT-SALE-ID TO WS-SALE-REL-KEY.
019400     READ SALE-FILE
019500         INVALID KEY
019600             MOVE "SALE NOT FOUND" TO WS-ERR-REASON
019700             MOVE "Y" TO WS-REJECT-SWITCH
019800             GO TO 1000-SKIP
019900     END-READ.
020000     PERFORM 2100-PRINT-RECEIPT-HEADER THRU 2100-EXIT.
020100     PERFORM 2200-PRINT-ITEM-LINES THRU 2200-EXIT.
020200     PERFORM 2300-PRINT-FOOTER THRU 2300-EXIT.
020300 1000-SKIP.
020400     IF WS-TRAN-REJECTED
020500         ADD 1 TO WS-RECEIPTS-REJECT-CTR
020600         MOVE WS-ERR-REASON TO LOGMSG-TEXT
020700         PERFORM 9200-DO-USERLOG-ERR
020800     ELSE
020900         ADD 1 TO WS-RECEIPTS-PRINTED-CTR
021000     END-IF.
021100     PERFORM 0200-READ-TRANS.
021200 1000-EXIT.
021300     EXIT.
021400******************************************************************
021500*    2100-PRINT-RECEIPT-HEADER -- TITLE LINE AND COLUMN HEADING
021600*    FOR THE SALE NAMED BY RT-SALE-ID.
021700******************************************************************
021800 2100-PRINT-RECEIPT-HEADER.
021900     MOVE SPACES TO RR-PRINT-LINE.
022000     MOVE "MINHA MAKE - CUPOM DE VENDA" TO RR-PRINT-LINE.
022100     WRITE RR-PRINT-LINE.
022200     MOVE SPACES TO RR-PRINT-LINE.
022300     MOVE "PROD"                TO RRR-PROD-AREA.
022400     MOVE "QTD"                 TO RRR-QTD-AREA.
022500     MOVE "PRECO"                TO RRR-PRECO-AREA.
022600     WRITE RR-PRINT-LINE.
022700 2100-EXIT.
022800     EXIT.
022900******************************************************************
023000*    2200-PRINT-ITEM-LINES -- ONE LINE PER SALE-ITEM OF THE SALE,
023100*    ANY STATUS, WITH A SEQUENTIAL SCAN (RELATIVE HAS NO
023200*    SECONDARY KEY ON ITEM-SALE-ID).
023300******************************************************************
023400 2200-PRINT-ITEM-LINES.
023500     MOVE "N" TO WS-EOF-SCAN-SWITCH.
023600     MOVE 1 TO WS-SCAN-REL-KEY.
023700 2200-SCAN-NEXT.
023800     IF WS-EOF-SCAN
023900         GO TO 2200-EXIT
024000     END-IF.
024100     MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY.
024200     READ SALE-ITEM-FILE
024300         INVALID KEY
024400             SET WS-EOF-SCAN TO TRUE
024500             GO TO 2200-SCAN-NEXT
024600     END-READ.
024700     IF ITEM-SALE-ID = RT-SALE-ID
024800         MOVE ITEM-PRODUCT-ID TO WS-PROD-REL-KEY
024900         READ PRODUCT-FILE
025000             INVALID KEY
025100                 CONTINUE
025200         END-READ
025300         MOVE SPACES TO RR-PRINT-LINE
025400         MOVE PROD-DESCRIPTION TO RRR-PROD-AREA
025500         MOVE ITEM-AMOUNT TO WS-EDIT-QTD
025600         MOVE WS-EDIT-QTD TO RRR-QTD-AREA
025700         MOVE ITEM-PRICE TO WS-EDIT-PRICE
025800         MOVE WS-EDIT-PRICE-AREA TO RRR-PRECO-AREA
025900         WRITE RR-PRINT-LINE
026000     END-IF.
026100     ADD 1 TO WS-SCAN-REL-KEY.
026200     GO TO 2200-SCAN-NEXT.
026300 2200-EXIT.
026400     EXIT.
026500******************************************************************
026600*    2300-PRINT-FOOTER -- SUBTOTAL (= SALE-TOTAL), DESCONTO
026700*    (SALE-DISCOUNT% OF SALE-TOTAL) AND TOTAL (SUBTOTAL MINUS
026800*    DESCONTO).
026900******************************************************************
027000 2300-PRINT-FOOTER.
027100     MOVE SALE-TOTAL TO WS-SUBTOTAL.
027200     COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
027300             (SALE-DISCOUNT / 100) * WS-SUBTOTAL.
027400     COMPUTE WS-NET-TOTAL ROUNDED =
027500             WS-SUBTOTAL - WS-DISCOUNT-AMOUNT.
027600     MOVE SPACES TO RR-PRINT-LINE.
027700     MOVE "SUBTOTAL:" TO RRR-PROD-AREA.
027800     MOVE WS-SUBTOTAL TO WS-EDIT-PRICE.
027900     MOVE WS-EDIT-PRICE-AREA TO RRR-PRECO-AREA.
028000     WRITE RR-PRINT-LINE.
028100     MOVE SPACES TO RR-PRINT-LINE.
028200     MOVE "DESCONTO:" TO RRR-PROD-AREA.
028300     MOVE WS-DISCOUNT-AMOUNT TO WS-EDIT-PRICE.
028400     MOVE WS-EDIT-PRICE-AREA TO RRR-PRECO-AREA.
028500     WRITE RR-PRINT-LINE.
028600     MOVE SPACES TO RR-PRINT-LINE.
028700     MOVE "TOTAL:" TO RRR-PROD-AREA.
028800     MOVE WS-NET-TOTAL TO WS-EDIT-PRICE.
028900     MOVE WS-EDIT-PRICE-AREA TO RRR-PRECO-AREA.
029000     WRITE RR-PRINT-LINE.
029100 2300-EXIT.
029200     EXIT.
029300 9100-DO-USERLOG.
029400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
029500     DISPLAY LOGMSG(1:LOGMSG-LEN).
029600 9200-DO-USERLOG-ERR.
029700     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
029800     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
