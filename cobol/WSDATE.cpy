000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    COPYBOOK:  WSDATE
000500*    TITLE   :  RUN-DATE / RUN-TIME WORK AREA
000600*
000700*    COPIED INTO EVERY MAINTENANCE PROGRAM SO "CREATED-AT" AND
000800*    "DELETED-AT" STAMPS ARE BUILT THE SAME WAY EVERYWHERE.
000900*
001000*    MAINTENANCE HISTORY
001100*    DATE     BY   REQUEST  DESCRIPTION
001200*    -------- ---- -------- ----------------------------------
001300*    03/11/06 RFS  MM-0017  ORIGINAL WORK AREA.
001400*    06/02/99 RFS  MM-Y2K1  SWITCHED FROM "ACCEPT ... FROM DATE"        Y2K
001500*                           (6-DIGIT YY) TO "ACCEPT ... FROM DATE        Y2K
001600*                           YYYYMMDD" SO THE CENTURY IS ALWAYS CARRIED.  Y2K
001700******************************************************************
001800 01  WS-CURRENT-DATE-TIME.
001900     05  WS-CDT-CCYYMMDD.
002000         10  WS-CDT-CCYY                PIC 9(4).
002100         10  WS-CDT-MM                  PIC 9(2).
002200         10  WS-CDT-DD                  PIC 9(2).
002300     05  WS-CDT-HHMMSS.
002400         10  WS-CDT-HH                  PIC 9(2).
002500         10  WS-CDT-MN                  PIC 9(2).
002600         10  WS-CDT-SS                  PIC 9(2).
002700     05  FILLER                         PIC X(9).
002800 01  WS-STAMP-NOW.
002900     05  WS-STAMP-DATE                  PIC 9(8).
003000     05  WS-STAMP-TIME                  PIC 9(6).
003100 01  WS-ZERO-STAMP.
003200     05  WS-ZERO-STAMP-DATE             PIC 9(8) VALUE ZERO.
003300     05  WS-ZERO-STAMP-TIME             PIC 9(6) VALUE ZERO.
