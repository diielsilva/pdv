000100******************************************************************
000200*    (c) 2007  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/sales/SALEPOST.cbl  $Revision: 2.3 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. SALEPOST.
001200 AUTHOR. R F SOARES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 04/02/1990.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    SALEPOST - SALE POSTING ENGINE
001900*
002000*    READS THE DAY'S COUNTER-SALE REQUEST FILE AND POSTS EACH
002100*    SALE: CREATES THE SALE HEADER, POSTS EACH LINE ITEM AGAINST
002200*    THE PRODUCT MASTER (CHECKING AND DECREMENTING ON-HAND
002300*    AMOUNT), AND REWRITES THE HEADER WITH THE FINAL SALE TOTAL.
002400*    DISCOUNT IS CARRIED ON THE HEADER BUT NEVER SUBTRACTED HERE
002500*    -- DISCOUNTED FIGURES ARE A REPORT-TIME COMPUTATION ONLY
002600*    (SEE RCPTRPT AND DLYSRPT).
002700*
002800*    MAINTENANCE HISTORY
002900*    DATE     BY   REQUEST  DESCRIPTION
003000*    -------- ---- -------- ----------------------------------
003100*    04/02/90 RFS  MM-0062  ORIGINAL WRITE-UP, SPLIT OUT OF THE
003200*                           OLD COUNTER-SALE MONOLITH.
003300*    09/14/94 RFS  MM-0075  REJECT A SALE REQUEST THAT REPEATS A
003400*                           PRODUCT ID ACROSS ITS OWN LINES.
003500*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003600*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003700*    01/18/13 JBT  MM-0288  PAYMENT METHOD VALIDATED VIA 88-LEVELS
003800*                           INSTEAD OF A LITERAL TABLE.
003900*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
004000*                           INDEXED VERSION -- NO ISAM ON THE NEW
004100*                           BOX.
004200*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
004300*                           LENGTH OF INSTEAD OF A LITERAL.
004400*    01/10/17 RFS  MM-0319  DROPPED ST-TRANSACTION-RECORD-R AND
004500*                           WS-MONEY-WORK-R -- NEITHER ALTERNATE
004600*                           VIEW WAS EVER READ OR WRITTEN, AND
004700*                           WMR-SALE-TOTAL-ACCUM'S WIDENED PICTURE
004800*                           OVERLAID THE FOLLOWING FIELD, NOT JUST
004900*                           ITS OWN.
005000*    02/03/17 RFS  MM-0325  2400-POST-SALE-ITEMS WAS STAMPING
005100*                           EVERY ITEM WITH WS-NEXT-SALE-ID, WHICH
005200*                           2300-CREATE-SALE-HEADER HAS ALREADY
005300*                           BUMPED PAST THE SALE JUST WRITTEN --
005400*                           EVERY ITEM CARRIED THE NEXT SALE'S ID,
005500*                           NOT ITS OWN.  NOW MOVES FROM
005600*                           WS-SALE-REL-KEY, WHICH 2300 LEAVES
005700*                           HOLDING THE CORRECT ID.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. MM-4300.
006200 OBJECT-COMPUTER. MM-4300.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SALE-FILE ASSIGN TO "SALEFILE"
006800         ORGANIZATION IS RELATIVE
006900         ACCESS MODE IS DYNAMIC
007000         RELATIVE KEY IS WS-SALE-REL-KEY
007100         FILE STATUS IS FS-SALE.
007200     SELECT SALE-ITEM-FILE ASSIGN TO "SITMFILE"
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS DYNAMIC
007500         RELATIVE KEY IS WS-ITEM-REL-KEY
007600         FILE STATUS IS FS-SALE-ITEM.
007700     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
007800         ORGANIZATION IS RELATIVE
007900         ACCESS MODE IS DYNAMIC
008000         RELATIVE KEY IS WS-PROD-REL-KEY
008100         FILE STATUS IS FS-PRODUCT.
008200     SELECT USER-FILE ASSIGN TO "USERFILE"
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE IS DYNAMIC
008500         RELATIVE KEY IS WS-USER-REL-KEY
008600         FILE STATUS IS FS-USER.
008700     SELECT SALE-TRANS ASSIGN TO "SALETRAN"
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-SALE-TRANS.
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SALE-FILE.
009300 COPY SALEHDR.
009400 FD  SALE-ITEM-FILE.
009500 COPY SALEITEM.
009600 FD  PRODUCT-FILE.
009700 COPY PRODUCT.
009800 FD  USER-FILE.
009900 COPY USERREC.
010000 FD  SALE-TRANS.
010100 01  ST-TRANSACTION-RECORD.
010200     05  ST-OPERATOR-LOGIN             PIC X(30).
010300     05  ST-PAYMENT-METHOD              PIC X(4).
010400         88  ST-PAY-CARD                VALUE "CARD".
010500         88  ST-PAY-CASH                VALUE "CASH".
010600         88  ST-PAY-PIX                 VALUE "PIX ".
010700     05  ST-DISCOUNT                    PIC 9(3).
010800     05  ST-ITEM-COUNT                  PIC 9(2).
010900     05  ST-ITEM-LIST OCCURS 20 TIMES
011000             INDEXED BY ST-ITEM-IDX.
011100         10  ST-ITEM-PRODUCT-ID         PIC 9(9).
011200         10  ST-ITEM-AMOUNT             PIC 9(7).
011300         10  FILLER                     PIC X(4).
011400     05  FILLER                         PIC X(11).
011500 WORKING-STORAGE SECTION.
011600 COPY WSDATE.
011700 01  WS-COUNTERS.
011800     05  WS-SALE-REL-KEY                PIC 9(9)  COMP.
011900     05  WS-ITEM-REL-KEY                PIC 9(9)  COMP.
012000     05  WS-PROD-REL-KEY                PIC 9(9)  COMP.
012100     05  WS-USER-REL-KEY                PIC 9(9)  COMP.
012200     05  WS-SCAN-REL-KEY                PIC 9(9)  COMP.
012300     05  WS-NEXT-SALE-ID                PIC 9(9)  COMP.
012400     05  WS-NEXT-ITEM-ID                PIC 9(9)  COMP.
012500     05  WS-OUTER-IDX                   PIC 9(2)  COMP.
012600     05  WS-INNER-IDX                   PIC 9(2)  COMP.
012700     05  WS-TRANS-READ-CTR              PIC 9(9)  COMP VALUE ZERO.
012800     05  WS-SALES-POSTED-CTR            PIC 9(9)  COMP VALUE ZERO.
012900     05  WS-SALES-REJECT-CTR            PIC 9(9)  COMP VALUE ZERO.
013000 01  WS-MONEY-WORK.
013100     05  WS-SALE-TOTAL-ACCUM            PIC S9(9)V99 COMP-3
013200                                        VALUE ZERO.
013300     05  WS-LINE-SUBTOTAL               PIC S9(9)V99 COMP-3.
013400 01  WS-SWITCHES.
013500     05  WS-EOF-TRANS-SWITCH            PIC X(1)  VALUE "N".
013600         88  WS-EOF-TRANS               VALUE "Y".
013700     05  WS-EOF-SCAN-SWITCH             PIC X(1)  VALUE "N".
013800         88  WS-EOF-SCAN                VALUE "Y".
013900     05  WS-REJECT-SWITCH               PIC X(1)  VALUE "N".
014000         88  WS-TRAN-REJECTED           VALUE "Y".
014100     05  WS-DUP-ITEM-SWITCH             PIC X(1)  VALUE "N".
014200         88  WS-DUP-ITEM-FOUND          VALUE "Y".
014300 01  WS-FILE-STATUSES.
014400     05  FS-SALE                        PIC X(2).
014500     05  FS-SALE-ITEM                   PIC X(2).
014600     05  FS-PRODUCT                     PIC X(2).
014700     05  FS-USER                        PIC X(2).
014800     05  FS-SALE-TRANS                  PIC X(2).
014900 01  WS-MESSAGE-AREA.
015000     05  WS-ERR-REASON                  PIC X(45)  VALUE SPACES.
015100 77  LOGMSG-LEN                         PIC S9(4) COMP.
015200 77  LOGMSG-ERR-LEN                     PIC S9(4) COMP.
015300 01  LOGMSG.
015400     05  FILLER                         PIC X(10) VALUE
015500             "SALEPOST=>".
015600     05  LOGMSG-TEXT                    PIC X(50).
015700 01  LOGMSG-ERR.
015800     05  FILLER                         PIC X(14) VALUE
015900             "SALEPOST ERR>".
016000     05  LOG-ERR-ROUTINE                PIC X(10).
016100     05  FILLER                         PIC X(17) VALUE
016200             " FAILED: STATUS =".
016300     05  LOG-ERR-FILE-STATUS            PIC X(2).
016400 PROCEDURE DIVISION.
016500 0000-MAINLINE.
016600     PERFORM 0100-INITIALIZE.
016700     PERFORM 1000-PROCESS-SALE THRU 1000-EXIT
016800         UNTIL WS-EOF-TRANS.
016900     PERFORM 0900-TERMINATE.
017000     STOP RUN.
017100 0100-INITIALIZE.
017200     MOVE "Started" TO LOGMSG-TEXT.
017300     PERFORM 9100-DO-USERLOG.
017400     OPEN I-O SALE-FILE.
017500     OPEN I-O SALE-ITEM-FILE.
017600     OPEN I-O PRODUCT-FILE.
017700     OPEN INPUT USER-FILE.
017800     OPEN INPUT SALE-TRANS.
017900     IF FS-SALE-TRANS NOT = "00"
018000         MOVE "OPEN SALETRAN" TO LOG-ERR-ROUTINE
018100         MOVE FS-SALE-TRANS TO LOG-ERR-FILE-STATUS
018200         PERFORM 9200-DO-USERLOG-ERR
018300         STOP RUN
018400     END-IF.
018500     PERFORM 2900-FIND-NEXT-SALE-ID THRU 2900-EXIT.
018600     PERFORM 2950-FIND-NEXT-ITEM-ID THRU 2950-EXIT.
018700     PERFORM 0200-READ-TRANS.
018800 0200-READ-TRANS.
018900     READ SALE-TRANS
019000         AT END
019100             SET WS-EOF-TRANS TO TRUE
019200     END-READ.
019300     IF NOT WS-EOF-TRANS
019400         ADD 1 TO WS-TRANS-READ-CTR
019500     END-IF.
019600 0900-TERMINATE.
019700     CLOSE SALE-TRANS.
019800     CLOSE USER-FILE.
019900     CLOSE PRODUCT-FILE.
020000     CLOSE SALE-ITEM-FILE.
020100     CLOSE SALE-FILE.
020200     MOVE "Ended" TO LOGMSG-TEXT.
020300     PERFORM 9100-DO-USERLOG.
020400******************************************************************
020500*    1000-PROCESS-SALE -- ONE PASS OF BATCH FLOW "SALE POSTING"
020600*    STEPS 1-6 AGAINST ONE SALE-TRANS RECORD.
020700******************************************************************
020800 1000-PROCESS-SALE.
020900     MOVE "N" TO WS-REJECT-SWITCH.
021000     PERFORM 2100-EDIT-SALE-REQUEST THRU 2100-EXIT.
021100     IF NOT WS-TRAN-REJECTED
021200         PERFORM 2200-RESOLVE-OPERATOR THRU 2200-EXIT
021300     END-IF.
021400     IF NOT WS-TRAN-REJECTED
021500         PERFORM 2300-CREATE-SALE-HEADER THRU 2300-EXIT
021600         PERFORM 2400-POST-SALE-ITEMS THRU 2400-EXIT
021700         PERFORM 2500-FINISH-SALE-HEADER THRU 2500-EXIT
021800     END-IF.
021900     IF WS-TRAN-REJECTED
022000         ADD 1 TO WS-SALES-REJECT-CTR
022100         MOVE WS-ERR-REASON TO LOGMSG-TEXT
022200         PERFORM 9200-DO-USERLOG-ERR
022300     ELSE
022400         ADD 1 TO WS-SALES-POSTED-CTR
022500     END-IF.
022600     PERFORM 0200-READ-TRANS.
022700 1000-EXIT.
022800     EXIT.
022900******************************************************************
023000*    2100-EDIT-SALE-REQUEST -- BUSINESS RULES "SALE RULES":
023100*    PAYMENT METHOD, DISCOUNT RANGE, ITEM COUNT, ITEM AMOUNTS
023200*    AND DUPLICATE PRODUCT ID ACROSS THE REQUEST'S OWN LINES.
023300******************************************************************
023400 2100-EDIT-SALE-REQUEST.
023500     IF ST-PAYMENT-METHOD NOT = "CARD" AND NOT = "CASH"
023600             AND NOT = "PIX "
023700         MOVE "INVALID PAYMENT METHOD" TO WS-ERR-REASON
023800         MOVE "Y" TO WS-REJECT-SWITCH
023900         GO TO 2100-EXIT
024000     END-IF.
024100     IF ST-DISCOUNT > 100
024200         MOVE "DISCOUNT OUT OF RANGE" TO WS-ERR-REASON
024300         MOVE "Y" TO WS-REJECT-SWITCH
024400         GO TO 2100-EXIT
024500     END-IF.
024600     IF ST-ITEM-COUNT < 1 OR ST-ITEM-COUNT > 20
024700         MOVE "SALE MUST HAVE 1 TO 20 ITEMS" TO WS-ERR-REASON
024800         MOVE "Y" TO WS-REJECT-SWITCH
024900         GO TO 2100-EXIT
025000     END-IF.
025100     MOVE 1 TO WS-OUTER-IDX.
025200 2100-CHECK-ITEM-LOOP.
025300     IF WS-OUTER-IDX > ST-ITEM-COUNT
025400         GO TO 2100-EXIT
025500     END-IF.
025600     IF ST-ITEM-AMOUNT (WS-OUTER-IDX) < 1
025700         MOVE "ITEM AMOUNT MUST BE AT LEAST 1" TO WS-ERR-REASON
025800         MOVE "Y" TO WS-REJECT-SWITCH
025900         GO TO 2100-EXIT
026000     END-IF.
026100     MOVE WS-OUTER-IDX TO WS-INNER-IDX.
026200     ADD 1 TO WS-INNER-IDX.
026300 2100-DUP-CHECK-LOOP.
026400     IF WS-INNER-IDX > ST-ITEM-COUNT
026500         GO TO 2100-NEXT-OUTER
026600     END-IF.
026700     IF ST-ITEM-PRODUCT-ID (WS-OUTER-IDX) =
026800             ST-ITEM-PRODUCT-ID (WS-INNER-IDX)
026900         MOVE "DUPLICATE PRODUCT ID IN SALE" TO WS-ERR-REASON
027000         MOVE "Y" TO WS-REJECT-SWITCH
027100         GO TO 2100-EXIT
027200     END-IF.
027300     ADD 1 TO WS-INNER-IDX.
027400     GO TO 2100-DUP-CHECK-LOOP.
027500 2100-NEXT-OUTER.
027600     ADD 1 TO WS-OUTER-IDX.
027700     GO TO 2100-CHECK-ITEM-LOOP.
027800 2100-EXIT.
027900     EXIT.
028000******************************************************************
028100*    2200-RESOLVE-OPERATOR -- LOOKS UP THE SALE-TRANS OPERATOR
028200*    LOGIN AGAINST THE ACTIVE USER MASTER BY A SEQUENTIAL SCAN
028300*    (RELATIVE HAS NO SECONDARY KEY ON LOGIN).
028400******************************************************************
028500 2200-RESOLVE-OPERATOR.
028600     MOVE "N" TO WS-EOF-SCAN-SWITCH.
028700     MOVE 1 TO WS-SCAN-REL-KEY.
028800 2200-SCAN-NEXT.
028900     IF WS-EOF-SCAN
029000         MOVE "OPERATOR LOGIN NOT FOUND" TO WS-ERR-REASON
029100         MOVE "Y" TO WS-REJECT-SWITCH
029200         GO TO 2200-EXIT
029300     END-IF.
029400     MOVE WS-SCAN-REL-KEY TO WS-USER-REL-KEY.
029500     READ USER-FILE
029600         INVALID KEY
029700             SET WS-EOF-SCAN TO TRUE
029800             GO TO 2200-SCAN-NEXT
029900     END-READ.
030000     IF USR-LOGIN = ST-OPERATOR-LOGIN
030100         IF USR-INACTIVE
030200             MOVE "OPERATOR NOT ACTIVE" TO WS-ERR-REASON
030300             MOVE "Y" TO WS-REJECT-SWITCH
030400         END-IF
030500         GO TO 2200-EXIT
030600     END-IF.
030700     ADD 1 TO WS-SCAN-REL-KEY.
030800     GO TO 2200-SCAN-NEXT.
030900 2200-EXIT.
031000     EXIT.
031100******************************************************************
031200*    2300-CREATE-SALE-HEADER -- BATCH FLOW "SALE POSTING" STEP 3.
031300*    SALE-TOTAL IS WRITTEN AS ZERO HERE AND REWRITTEN AT STEP 5.
031400******************************************************************
031500 2300-CREATE-SALE-HEADER.
031600     MOVE WS-NEXT-SALE-ID     TO SALE-ID.
031700     MOVE USR-ID              TO SALE-USER-ID.
031800     MOVE ST-PAYMENT-METHOD   TO SALE-PAYMENT-METHOD.
031900     MOVE ST-DISCOUNT         TO SALE-DISCOUNT.
032000     MOVE ZERO                TO SALE-TOTAL.
032100     PERFORM 9000-STAMP-NOW.
032200     MOVE WS-STAMP-DATE       TO SALE-CREATED-DATE.
032300     MOVE WS-STAMP-TIME       TO SALE-CREATED-TIME.
032400     MOVE ZERO       TO SALE-DELETED-DATE SALE-DELETED-TIME.
032500     SET SALE-ACTIVE          TO TRUE.
032600     MOVE WS-NEXT-SALE-ID     TO WS-SALE-REL-KEY.
032700     WRITE SALE-FILE INVALID KEY
032800         MOVE "WRITE SALEFILE" TO LOG-ERR-ROUTINE
032900         MOVE FS-SALE TO LOG-ERR-FILE-STATUS
033000         PERFORM 9200-DO-USERLOG-ERR
033100         MOVE "WRITE FAILED" TO WS-ERR-REASON
033200         MOVE "Y" TO WS-REJECT-SWITCH
033300     END-WRITE.
033400     ADD 1 TO WS-NEXT-SALE-ID.
033500     MOVE ZERO TO WS-SALE-TOTAL-ACCUM.
033600 2300-EXIT.
033700     EXIT.
033800******************************************************************
033900*    2400-POST-SALE-ITEMS -- BATCH FLOW "SALE POSTING" STEP 4.
034000*    ONE ITERATION PER OCCURS ENTRY, IN THE ORDER SUBMITTED.  EACH
034100*    ITEM IS STAMPED WITH WS-SALE-REL-KEY, NOT WS-NEXT-SALE-ID --
034200*    2300-CREATE-SALE-HEADER ALREADY BUMPED WS-NEXT-SALE-ID PAST
034300*    THE SALE JUST WRITTEN, BUT LEFT WS-SALE-REL-KEY HOLDING THAT
034400*    SALE'S OWN ID.  SAME IDEA AS THE SUBTRACT 1 IN
034500*    2500-FINISH-SALE-HEADER BELOW, JUST USING THE CAPTURED KEY
034600*    INSTEAD OF RE-DERIVING IT.
034700******************************************************************
034800 2400-POST-SALE-ITEMS.
034900     MOVE 1 TO WS-OUTER-IDX.
035000 2400-ITEM-LOOP.
035100     IF WS-OUTER-IDX > ST-ITEM-COUNT OR WS-TRAN-REJECTED
035200         GO TO 2400-EXIT
035300     END-IF.
035400     MOVE ST-ITEM-PRODUCT-ID (WS-OUTER-IDX) TO WS-PROD-REL-KEY.
035500     READ PRODUCT-FILE
035600         INVALID KEY
035700             MOVE "PRODUCT NOT FOUND" TO WS-ERR-REASON
035800             MOVE "Y" TO WS-REJECT-SWITCH
035900             GO TO 2400-EXIT
036000     END-READ.
036100     IF PROD-INACTIVE
036200         MOVE "PRODUCT NOT ACTIVE" TO WS-ERR-REASON
036300         MOVE "Y" TO WS-REJECT-SWITCH
036400         GO TO 2400-EXIT
036500     END-IF.
036600     IF ST-ITEM-AMOUNT (WS-OUTER-IDX) > PROD-AMOUNT
036700         MOVE "INSUFFICIENT STOCK" TO WS-ERR-REASON
036800         MOVE "Y" TO WS-REJECT-SWITCH
036900         GO TO 2400-EXIT
037000     END-IF.
037100     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
037200             ST-ITEM-AMOUNT (WS-OUTER-IDX) * PROD-PRICE.
037300     ADD WS-LINE-SUBTOTAL TO WS-SALE-TOTAL-ACCUM.
037400     SUBTRACT ST-ITEM-AMOUNT (WS-OUTER-IDX) FROM PROD-AMOUNT.
037500     REWRITE PRODUCT-FILE INVALID KEY
037600         MOVE "REWRITE PRODFILE" TO LOG-ERR-ROUTINE
037700         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
037800         PERFORM 9200-DO-USERLOG-ERR
037900         MOVE "REWRITE FAILED" TO WS-ERR-REASON
038000         MOVE "Y" TO WS-REJECT-SWITCH
038100         GO TO 2400-EXIT
038200     END-REWRITE.
038300     PERFORM 9000-STAMP-NOW.
038400     MOVE WS-NEXT-ITEM-ID            TO ITEM-ID.
038500     MOVE WS-SALE-REL-KEY              TO ITEM-SALE-ID.
038600     MOVE ST-ITEM-PRODUCT-ID (WS-OUTER-IDX) TO ITEM-PRODUCT-ID.
038700     MOVE ST-ITEM-AMOUNT (WS-OUTER-IDX)     TO ITEM-AMOUNT.
038800     MOVE PROD-PRICE                  TO ITEM-PRICE.
038900     MOVE WS-STAMP-DATE               TO ITEM-CREATED-DATE.
039000     MOVE WS-STAMP-TIME               TO ITEM-CREATED-TIME.
039100     MOVE ZERO             TO ITEM-DELETED-DATE ITEM-DELETED-TIME.
039200     SET ITEM-ACTIVE                  TO TRUE.
039300     MOVE WS-NEXT-ITEM-ID             TO WS-ITEM-REL-KEY.
039400     WRITE SALE-ITEM-FILE INVALID KEY
039500         MOVE "WRITE SITMFILE" TO LOG-ERR-ROUTINE
039600         MOVE FS-SALE-ITEM TO LOG-ERR-FILE-STATUS
039700         PERFORM 9200-DO-USERLOG-ERR
039800         MOVE "WRITE FAILED" TO WS-ERR-REASON
039900         MOVE "Y" TO WS-REJECT-SWITCH
040000         GO TO 2400-EXIT
040100     END-WRITE.
040200     ADD 1 TO WS-NEXT-ITEM-ID.
040300     ADD 1 TO WS-OUTER-IDX.
040400     GO TO 2400-ITEM-LOOP.
040500 2400-EXIT.
040600     EXIT.
040700******************************************************************
040800*    2500-FINISH-SALE-HEADER -- BATCH FLOW "SALE POSTING" STEPS
040900*    5-6.  REWRITES THE HEADER WITH THE ACCUMULATED PRE-DISCOUNT
041000*    TOTAL, EVEN WHEN THE SALE WAS REJECTED PARTWAY THROUGH THE
041100*    ITEM LOOP (THE HEADER AND THE ITEMS ALREADY WRITTEN STAND AS
041200*    THE COMPLETED UNIT OF WORK, PER THE SALE-POSTING NOTE).
041300******************************************************************
041400 2500-FINISH-SALE-HEADER.
041500     MOVE WS-NEXT-SALE-ID TO WS-SCAN-REL-KEY.
041600     SUBTRACT 1 FROM WS-SCAN-REL-KEY.
041700     MOVE WS-SCAN-REL-KEY TO WS-SALE-REL-KEY.
041800     READ SALE-FILE
041900         INVALID KEY
042000             MOVE "REREAD SALEFILE" TO LOG-ERR-ROUTINE
042100             MOVE FS-SALE TO LOG-ERR-FILE-STATUS
042200             PERFORM 9200-DO-USERLOG-ERR
042300             GO TO 2500-EXIT
042400     END-READ.
042500     MOVE WS-SALE-TOTAL-ACCUM TO SALE-TOTAL.
042600     REWRITE SALE-FILE INVALID KEY
042700         MOVE "REWRITE SALEFILE" TO LOG-ERR-ROUTINE
042800         MOVE FS-SALE TO LOG-ERR-FILE-STATUS
042900         PERFORM 9200-DO-USERLOG-ERR
043000     END-REWRITE.
043100 2500-EXIT.
043200     EXIT.
043300******************************************************************
043400*    2900-FIND-NEXT-SALE-ID / 2950-FIND-NEXT-ITEM-ID -- SCAN THE
043500*    MASTER FILES ONE TIME AT STARTUP TO PICK UP WHERE THE LAST
043600*    RUN LEFT OFF (RELATIVE ORGANIZATION HAS NO GENERATOR).
043700******************************************************************
043800 2900-FIND-NEXT-SALE-ID.
043900     MOVE 1 TO WS-NEXT-SALE-ID.
044000     MOVE 1 TO WS-SCAN-REL-KEY.
044100 2900-SCAN-NEXT.
044200     MOVE WS-SCAN-REL-KEY TO WS-SALE-REL-KEY.
044300     READ SALE-FILE
044400         INVALID KEY
044500             GO TO 2900-EXIT
044600     END-READ.
044700     MOVE WS-SCAN-REL-KEY TO WS-NEXT-SALE-ID.
044800     ADD 1 TO WS-NEXT-SALE-ID.
044900     ADD 1 TO WS-SCAN-REL-KEY.
045000     GO TO 2900-SCAN-NEXT.
045100 2900-EXIT.
045200     EXIT.
045300 2950-FIND-NEXT-ITEM-ID.
045400     MOVE 1 TO WS-NEXT-ITEM-ID.
045500     MOVE 1 TO WS-SCAN-REL-KEY.
045600 2950-SCAN-NEXT.
045700     MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY.
045800     READ SALE-ITEM-FILE
045900         INVALID KEY
046000             GO TO 2950-EXIT
046100     END-READ.
046200     MOVE WS-SCAN-REL-KEY TO WS-NEXT-ITEM-ID.
046300     ADD 1 TO WS-NEXT-ITEM-ID.
046400     ADD 1 TO WS-SCAN-REL-KEY.
046500     GO TO 2950-SCAN-NEXT.
046600 2950-EXIT.
046700     EXIT.
046800 9000-STAMP-NOW.
046900     ACCEPT WS-CDT-CCYYMMDD FROM DATE YYYYMMDD.
047000     ACCEPT WS-CDT-HHMMSS   FROM TIME.
047100     MOVE WS-CDT-CCYYMMDD TO WS-STAMP-DATE.
047200     MOVE WS-CDT-HHMMSS   TO WS-STAMP-TIME.
047300 9100-DO-USERLOG.
047400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
047500     DISPLAY LOGMSG(1:LOGMSG-LEN).
047600 9200-DO-USERLOG-ERR.
047700     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
047800     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
