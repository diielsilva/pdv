000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    COPYBOOK:  PRODUCT
000500*    TITLE   :  PRODUCT CATALOG MASTER RECORD
000600*
000700*    THIS MEMBER DESCRIBES ONE PRODUCT-FILE MASTER RECORD.  THE
000800*    FILE IS THE SHOP'S CATALOG OF SELLABLE ITEMS -- DESCRIPTION,
000900*    QUANTITY ON HAND AND UNIT PRICE.  RECORDS ARE NEVER HARD
001000*    DELETED; PROD-DELETED-AT CARRIES A NON-ZERO TIMESTAMP ONCE
001100*    A PRODUCT IS RETIRED, AND IS CLEARED AGAIN ON REACTIVATION.
001200*
001300*    MAINTENANCE HISTORY
001400*    DATE     BY   REQUEST  DESCRIPTION
001500*    -------- ---- -------- ----------------------------------
001600*    03/11/06 RFS  MM-0017  ORIGINAL LAYOUT FOR CATALOG REWRITE.
001700*    09/22/08 LCA  MM-0144  ADDED PROD-STATUS-FLAG, STOPPED USING
001800*                           ZERO/NONZERO TEST ON DELETED-AT ALONE.
001900*    06/02/99 RFS  MM-Y2K1  CENTURY DIGITS CONFIRMED PRESENT IN
002000*                           PROD-CREATED-DATE AND PROD-DELETED-
002100*                           DATE; NO CHANGE REQUIRED, NOTED FOR
002200*                           THE Y2K SIGN-OFF BINDER.
002300*    04/14/11 JBT  MM-0233  WIDENED FILLER FOR FUTURE TAX-CODE
002400*                           FIELD, NOT YET IMPLEMENTED.
002500*    02/17/17 RFS  MM-0333  ADDED PRODUCT-MASTER-RECORD-DESC BELOW
002600*                           SO THE DUPLICATE-DESCRIPTION SCAN IN
002700*                           PRODMNT DOESN'T HAVE TO CARRY THE
002800*                           AMOUNT/PRICE/TIMESTAMP FIELDS IT NEVER
002900*                           LOOKS AT.
003000******************************************************************
003100 01  PRODUCT-MASTER-RECORD.
003200     05  PROD-ID                        PIC 9(9).
003300     05  PROD-DESCRIPTION               PIC X(60).
003400     05  PROD-AMOUNT                    PIC 9(7).
003500     05  PROD-PRICE                     PIC S9(7)V99 COMP-3.
003600     05  PROD-CREATED-AT.
003700         10  PROD-CREATED-DATE          PIC 9(8).
003800         10  PROD-CREATED-TIME          PIC 9(6).
003900     05  PROD-DELETED-AT.
004000         10  PROD-DELETED-DATE          PIC 9(8).
004100         10  PROD-DELETED-TIME          PIC 9(6).
004200     05  PROD-STATUS-FLAG               PIC X(1).
004300         88  PROD-ACTIVE                VALUE "A".
004400         88  PROD-INACTIVE               VALUE "I".
004500     05  FILLER                         PIC X(25).
004600******************************************************************
004700*    ALTERNATE VIEW -- CALENDAR DATE BROKEN OUT.  PRODMNT TESTS
004800*    PRD-CREATED-CCYY AGAINST ZERO RIGHT AFTER STAMPING A NEW
004900*    PRODUCT'S CREATED-AT, THE SAME DEFENSIVE CENTURY-DIGIT CHECK
005000*    NOTED IN THE Y2K SIGN-OFF BELOW.
005100******************************************************************
005200 01  PRODUCT-MASTER-RECORD-DATES REDEFINES PRODUCT-MASTER-RECORD.
005300     05  PRD-KEY-AND-DESC.
005400         10  PRD-ID                     PIC 9(9).
005500         10  PRD-DESCRIPTION             PIC X(60).
005600         10  PRD-AMOUNT                  PIC 9(7).
005700         10  PRD-PRICE                   PIC S9(7)V99 COMP-3.
005800     05  PRD-CREATED-CCYYMMDD.
005900         10  PRD-CREATED-CCYY            PIC 9(4).
006000         10  PRD-CREATED-MM              PIC 9(2).
006100         10  PRD-CREATED-DD              PIC 9(2).
006200     05  PRD-CREATED-TIME                PIC 9(6).
006300     05  PRD-DELETED-CCYYMMDD.
006400         10  PRD-DELETED-CCYY            PIC 9(4).
006500         10  PRD-DELETED-MM              PIC 9(2).
006600         10  PRD-DELETED-DD              PIC 9(2).
006700     05  PRD-DELETED-TIME                PIC 9(6).
006800     05  PRD-STATUS-FLAG                  PIC X(1).
006900     05  FILLER                           PIC X(25).
007000******************************************************************
007100*    ALTERNATE VIEW -- KEY AND DESCRIPTION ONLY.  THE GLOBAL SCAN
007200*    FOR A DUPLICATE DESCRIPTION (PRODMNT PARAGRAPH 2500) READS
007300*    EVERY RECORD ON THE FILE AND TESTS ONLY THESE TWO FIELDS;
007400*    THIS VIEW KEEPS THAT PARAGRAPH FROM REACHING THROUGH THE
007500*    FULL MASTER LAYOUT FOR A COMPARISON THAT NEVER TOUCHES THE
007600*    REST OF IT.
007700******************************************************************
007800 01  PRODUCT-MASTER-RECORD-DESC REDEFINES PRODUCT-MASTER-RECORD.
007900     05  PRSD-ID                          PIC 9(9).
008000     05  PRSD-DESCRIPTION                 PIC X(60).
008100     05  FILLER                           PIC X(66).
