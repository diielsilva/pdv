000100******************************************************************
000200*    (c) 2008  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/reports/DLYSRPT.cbl  $Revision: 1.3 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. DLYSRPT.
001200 AUTHOR. J B TAVARES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 04/02/2007.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    DLYSRPT - DAILY SALES SUMMARY
001900*
002000*    ONE REPORT PRINTED PER DAILY-TRANS REQUEST.  LISTS EVERY
002100*    ACTIVE SALE WHOSE CREATED-AT FALLS WITHIN THE REQUESTED
002200*    CALENDAR DATE, THEN A GRAND-TOTAL FOOTER OF ALL LISTED
002300*    SALES' NET TOTALS.  NO CONTROL BREAK WITHIN THE BODY -- THE
002400*    DATE WINDOW IS THE ONLY GROUPING.
002500*
002600*    MAINTENANCE HISTORY
002700*    DATE     BY   REQUEST  DESCRIPTION
002800*    -------- ---- -------- ----------------------------------
002900*    04/02/07 JBT  MM-0063  ORIGINAL WRITE-UP.
003000*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003100*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003200*    02/14/02 JBT  MM-0199  TOTAL LINES ROUNDED TO 2 DECIMALS
003300*                           WITH COMPUTE ... ROUNDED.
003400*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
003500*                           INDEXED VERSION -- NO ISAM ON THE NEW
003600*                           BOX.
003700*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
003800*                           LENGTH OF INSTEAD OF A LITERAL.
003900*    01/10/17 JBT  MM-0321  DROPPED DT-TRANSACTION-RECORD-R AND
004000*                           WS-MONEY-WORK-R -- THE REQUEST IS
004100*                           ALREADY COMPARED FIELD BY FIELD
004200*                           AGAINST SALE-MASTER-RECORD-DATE, SO A
004300*                           FLAT 8-DIGIT VIEW OF THE SAME INPUT
004400*                           RECORD BOUGHT NOTHING, AND THE WIDENED
004500*                           GRAND-TOTAL FIELD DID NOT EVEN FIT
004600*                           INSIDE WS-MONEY-WORK WITHOUT RUNNING
004700*                           INTO THE NEXT FIELD.
004800*    02/17/17 JBT  MM-0332  WS-EDIT-PRICE CARRIED NO "R$" SIGN --
004900*                           SEE NOTE AT WS-EDIT-PRICE-AREA.
005000*    02/17/17 JBT  MM-0335  2100-SCAN-NEXT AND 2200-PRINT-SALE-LINE
005100*                           NOW GO THROUGH THE NEW SALE-MASTER-
005200*                           RECORD-AMT VIEW IN COPYBOOK SALEHDR FOR
005300*                           ACTIVE/DISCOUNT/TOTAL INSTEAD OF THE
005400*                           BASE RECORD.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. MM-4300.
005900 OBJECT-COMPUTER. MM-4300.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SALE-FILE ASSIGN TO "SALEFILE"
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS WS-SALE-REL-KEY
006800         FILE STATUS IS FS-SALE.
006900     SELECT DAILY-TRANS ASSIGN TO "DAILYTRN"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS FS-DAILY-TRANS.
007200     SELECT DAILY-SALES-REPORT ASSIGN TO "DLYRPTO"
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-DAILY-REPORT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SALE-FILE.
007800 COPY SALEHDR.
007900 FD  DAILY-TRANS.
008000 01  DT-TRANSACTION-RECORD.
008100     05  DT-REPORT-CCYYMMDD.
008200         10  DT-REPORT-CCYY            PIC 9(4).
008300         10  DT-REPORT-MM              PIC 9(2).
008400         10  DT-REPORT-DD              PIC 9(2).
008500     05  FILLER                        PIC X(72).
008600 FD  DAILY-SALES-REPORT.
008700 01  DR-PRINT-LINE                     PIC X(80).
008800 01  DR-PRINT-LINE-R REDEFINES DR-PRINT-LINE.
008900     05  DRR-DESC-AREA                 PIC X(8).
009000     05  DRR-SUBTOTAL-AREA             PIC X(12).
009100     05  DRR-TOTAL-AREA                PIC X(12).
009200     05  DRR-DATA-AREA                 PIC X(10).
009300     05  FILLER                        PIC X(38).
009400 WORKING-STORAGE SECTION.
009500 01  WS-COUNTERS.
009600     05  WS-SALE-REL-KEY               PIC 9(9)  COMP.
009700     05  WS-SCAN-REL-KEY               PIC 9(9)  COMP.
009800     05  WS-DAYS-READ-CTR              PIC 9(9)  COMP VALUE ZERO.
009900     05  WS-SALES-LISTED-CTR           PIC 9(9)  COMP VALUE ZERO.
010000 01  WS-SWITCHES.
010100     05  WS-EOF-TRANS-SWITCH           PIC X(1)  VALUE "N".
010200         88  WS-EOF-TRANS              VALUE "Y".
010300     05  WS-EOF-SCAN-SWITCH            PIC X(1)  VALUE "N".
010400         88  WS-EOF-SCAN               VALUE "Y".
010500 01  WS-MONEY-WORK.
010600     05  WS-GRAND-TOTAL                PIC S9(9)V99 COMP-3
010700                                       VALUE ZERO.
010800     05  WS-LINE-SUBTOTAL              PIC S9(9)V99 COMP-3.
010900     05  WS-LINE-DISCOUNT-AMT          PIC S9(9)V99 COMP-3.
011000     05  WS-LINE-NET-TOTAL             PIC S9(9)V99 COMP-3.
011100*    02/17/17 JBT  MM-0332  THE FLOATING-$ PICTURE BELOW NEVER
011200*                           PRINTED THE "R$" THE DAILY REPORT
011300*                           NEEDS -- SEE THE SAME NOTE IN RCPTRPT.
011400*                           REBUILT AS A TWO-FIELD GROUP -- A
011500*                           FIXED "R$" SIGN AHEAD OF A
011600*                           ZERO-SUPPRESSED AMOUNT.
011700 01  WS-EDIT-PRICE-AREA.
011800     05  WS-EDIT-PRICE-SIGN            PIC X(2)   VALUE "R$".
011900     05  WS-EDIT-PRICE                 PIC ZZZ,ZZ9.99.
012000 01  WS-EDIT-DISCOUNT                  PIC ZZ9.
012100 01  WS-DATE-EDIT-AREA.
012200     05  WS-EDIT-DD                    PIC 99.
012300     05  FILLER                        PIC X(1)  VALUE "/".
012400     05  WS-EDIT-MM                    PIC 99.
012500     05  FILLER                        PIC X(1)  VALUE "/".
012600     05  WS-EDIT-CCYY                  PIC 9999.
012700 01  WS-MESSAGE-AREA.
012800     05  WS-ERR-REASON                 PIC X(45)  VALUE SPACES.
012900 01  WS-FILE-STATUSES.
013000     05  FS-SALE                       PIC X(2).
013100     05  FS-DAILY-TRANS                PIC X(2).
013200     05  FS-DAILY-REPORT               PIC X(2).
013300 77  LOGMSG-LEN                        PIC S9(4) COMP.
013400 77  LOGMSG-ERR-LEN                    PIC S9(4) COMP.
013500 01  LOGMSG.
013600     05  FILLER                        PIC X(10) VALUE
013700             "DLYSRPT =>".
013800     05  LOGMSG-TEXT                   PIC X(50).
013900 01  LOGMSG-ERR.
014000     05  FILLER                        PIC X(14) VALUE
014100             "DLYSRPT ERR>".
014200     05  LOG-ERR-ROUTINE               PIC X(10).
014300     05  FILLER                        PIC X(17) VALUE
014400             " FAILED: STATUS =".
014500     05  LOG-ERR-FILE-STATUS           PIC X(2).
014600 PROCEDURE DIVISION.
014700 0000-MAINLINE.
014800     PERFORM 0100-INITIALIZE.
014900     PERFORM 1000-PROCESS-REPORT-DATE THRU 1000-EXIT
015000         UNTIL WS-EOF-TRANS.
015100     PERFORM 0900-TERMINATE.
015200     STOP RUN.
015300 0100-INITIALIZE.
015400     MOVE "Started" TO LOGMSG-TEXT.
015500     PERFORM 9100-DO-USERLOG.
015600     OPEN INPUT SALE-FILE.
015700     OPEN INPUT DAILY-TRANS.
015800     OPEN OUTPUT DAILY-SALES-REPORT.
015900     IF FS-DAILY-TRANS NOT = "00"
016000         MOVE "OPEN DAILYTRN" TO LOG-ERR-ROUTINE
016100         MOVE FS-DAILY-TRANS TO LOG-ERR-FILE-STATUS
016200         PERFORM 9200-DO-USERLOG-ERR
016300         STOP RUN
016400     END-IF.
016500     PERFORM 0200-READ-TRANS.
016600 0200-READ-TRANS.
016700     READ DAILY-TRANS
016800         AT END
016900             SET WS-EOF-TRANS TO TRUE
017000     END-READ.
017100     IF NOT WS-EOF-TRANS
017200         ADD 1 TO WS-DAYS-READ-CTR
017300     END-IF.
017400 0900-TERMINATE.
017500     CLOSE DAILY-SALES-REPORT.
017600     CLOSE DAILY-TRANS.
017700     CLOSE SALE-FILE.
017800     MOVE "Ended" TO LOGMSG-TEXT.
017900     PERFORM 9100-DO-USERLOG.
018000******************************************************************
018100*    1000-PROCESS-REPORT-DATE -- ONE PASS OF BATCH FLOW "REPORT
018200*    GENERATION" STEP 2 FOR ONE REQUESTED CALENDAR DATE.
018300******************************************************************
018400 1000-PROCESS-REPORT-DATE.
018500     PERFORM 2100-SELECT-SALES-FOR-DATE THRU 2100-EXIT.
018600     PERFORM 2300-PRINT-GRAND-TOTAL THRU 2300-EXIT.
018700     PERFORM 0200-READ-TRANS.
018800 1000-EXIT.
018900     EXIT.
019000******************************************************************
019100*    2100-SELECT-SALES-FOR-DATE -- FULL SCAN OF THE SALE MASTER
019200*    (RELATIVE HAS NO SECONDARY KEY ON CREATED-DATE), PRINTING
019300*    ONE LINE PER ACTIVE SALE CREATED ON THE REQUESTED DATE.  THE
019400*    ACTIVE TEST BELOW GOES THROUGH SALE-MASTER-RECORD-AMT, NOT
019500*    THE BASE RECORD -- THIS SCAN NEVER LOOKS AT THE SALE ID, THE
019600*    OPERATOR ID OR THE PAYMENT METHOD.
019700*    02/17/17 JBT  MM-0335  REWIRED ONTO SALE-MASTER-RECORD-AMT.
019800******************************************************************
019900 2100-SELECT-SALES-FOR-DATE.
020000     MOVE ZERO TO WS-GRAND-TOTAL.
020100     MOVE "N" TO WS-EOF-SCAN-SWITCH.
020200     MOVE 1 TO WS-SCAN-REL-KEY.
020300 2100-SCAN-NEXT.
020400     IF WS-EOF-SCAN
020500         GO TO 2100-EXIT
020600     END-IF.
020700     MOVE WS-SCAN-REL-KEY TO WS-SALE-REL-KEY.
020800     READ SALE-FILE
020900         INVALID KEY
021000             SET WS-EOF-SCAN TO TRUE
021100             GO TO 2100-SCAN-NEXT
021200     END-READ.
021300     IF SRA-ACTIVE
021400             AND SMD-CREATED-CCYY OF SALE-MASTER-RECORD-DATE
021500                 = DT-REPORT-CCYY
021600             AND SMD-CREATED-MM OF SALE-MASTER-RECORD-DATE
021700                 = DT-REPORT-MM
021800             AND SMD-CREATED-DD OF SALE-MASTER-RECORD-DATE
021900                 = DT-REPORT-DD
022000         PERFORM 2200-PRINT-SALE-LINE THRU 2200-EXIT
022100         ADD 1 TO WS-SALES-LISTED-CTR
022200     END-IF.
022300     ADD 1 TO WS-SCAN-REL-KEY.
022400     GO TO 2100-SCAN-NEXT.
022500 2100-EXIT.
022600     EXIT.
022700******************************************************************
022800*    2200-PRINT-SALE-LINE -- ONE COLUMNAR LINE: DISCOUNT PERCENT,
022900*    SUBTOTAL, NET TOTAL, CREATION DATE.  ADDS THE LINE'S NET
023000*    TOTAL INTO THE REPORT'S RUNNING GRAND TOTAL.
023100******************************************************************
023200 2200-PRINT-SALE-LINE.
023300     MOVE SRA-TOTAL TO WS-LINE-SUBTOTAL.
023400     COMPUTE WS-LINE-DISCOUNT-AMT ROUNDED =
023500             (SRA-DISCOUNT / 100) * WS-LINE-SUBTOTAL.
023600     COMPUTE WS-LINE-NET-TOTAL ROUNDED =
023700             WS-LINE-SUBTOTAL - WS-LINE-DISCOUNT-AMT.
023800     ADD WS-LINE-NET-TOTAL TO WS-GRAND-TOTAL.
023900     MOVE SPACES TO DR-PRINT-LINE.
024000     MOVE SRA-DISCOUNT TO WS-EDIT-DISCOUNT.
024100     MOVE WS-EDIT-DISCOUNT TO DRR-DESC-AREA.
024200     MOVE WS-LINE-SUBTOTAL TO WS-EDIT-PRICE.
024300     MOVE WS-EDIT-PRICE-AREA TO DRR-SUBTOTAL-AREA.
024400     MOVE WS-LINE-NET-TOTAL TO WS-EDIT-PRICE.
024500     MOVE WS-EDIT-PRICE-AREA TO DRR-TOTAL-AREA.
024600     MOVE SMD-CREATED-DD OF SALE-MASTER-RECORD-DATE TO
024700         WS-EDIT-DD.
024800     MOVE SMD-CREATED-MM OF SALE-MASTER-RECORD-DATE TO
024900         WS-EDIT-MM.
025000     MOVE SMD-CREATED-CCYY OF SALE-MASTER-RECORD-DATE TO
025100         WS-EDIT-CCYY.
025200     MOVE WS-DATE-EDIT-AREA TO DRR-DATA-AREA.
025300     WRITE DR-PRINT-LINE.
025400 2200-EXIT.
025500     EXIT.
025600******************************************************************
025700*    2300-PRINT-GRAND-TOTAL -- REPORT-LEVEL CONTROL-BREAK TOTAL:
025800*    THE ONLY ACCUMULATION IN THIS REPORT IS ACROSS THE WHOLE
025900*    DAY, PRINTED ONCE AS THE FINAL LINE.
026000******************************************************************
026100 2300-PRINT-GRAND-TOTAL.
026200     MOVE SPACES TO DR-PRINT-LINE.
026300     MOVE "TOTAL:" TO DRR-DESC-AREA.
026400     MOVE WS-GRAND-TOTAL TO WS-EDIT-PRICE.
026500     MOVE WS-EDIT-PRICE-AREA TO DRR-TOTAL-AREA.
026600     WRITE DR-PRINT-LINE.
026700 2300-EXIT.
026800     EXIT.
026900 9100-DO-USERLOG.
027000     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
027100     DISPLAY LOGMSG(1:LOGMSG-LEN).
027200 9200-DO-USERLOG-ERR.
027300     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
027400     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
