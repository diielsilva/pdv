000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/roster/USERMNT.cbl  $Revision: 1.6 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. USERMNT.
001200 AUTHOR. R F SOARES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 04/02/1990.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    USERMNT - OPERATOR / USER ROSTER MAINTENANCE
001900*
002000*    READS THE DAY'S ROSTER TRANSACTION FILE AND APPLIES EACH
002100*    ADD/CHANGE/DELETE/REACTIVATE REQUEST AGAINST THE USER
002200*    MASTER.  AN OPERATOR IS NEVER PHYSICALLY REMOVED -- A
002300*    DELETE JUST STAMPS USR-DELETED-AT AND FLIPS THE STATUS
002400*    FLAG.  A MANAGER MAY DELETE A SELLER, BUT ONLY AN ADMIN MAY
002500*    DELETE A MANAGER OR ANOTHER ADMIN; NOBODY CAN DELETE
002600*    THEMSELVES.  "ADMIN" CANNOT BE REQUESTED ON THE ADD FLOW --
002700*    THOSE ACCOUNTS ARE SET UP SOME OTHER WAY.
002800*
002900*    MAINTENANCE HISTORY
003000*    DATE     BY   REQUEST  DESCRIPTION
003100*    -------- ---- -------- ----------------------------------
003200*    04/02/90 RFS  MM-0018  ORIGINAL WRITE-UP.
003300*    11/03/09 LCA  MM-0171  ROLE WIDENED TO CARRY "MANAGER";
003400*                           ADDED THE MANAGER/ADMIN DELETE GUARD.
003500*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003600*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003700*    05/19/10 JBT  MM-0180  A SELLER MAY NOT DELETE ANY OTHER
003800*                           OPERATOR, INCLUDING ANOTHER SELLER.
003900*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
004000*                           INDEXED VERSION -- NO ISAM ON THE NEW
004100*                           BOX.
004200*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
004300*                           LENGTH OF INSTEAD OF A LITERAL.
004400*    09/02/16 JBT  MM-0314  2100-ADD-USER NEVER REJECTED A
004500*                           REQUESTED ROLE OF "ADMIN" -- ADMIN
004600*                           ACCOUNTS MUST BE PROVISIONED SOME
004700*                           OTHER WAY, NOT THROUGH THIS ADD FLOW.
004800*    11/22/16 JBT  MM-0315  DELETE GUARD IN 2300-DELETE-USER
004900*                           REWORKED -- SEE NOTE AT THAT
005000*                           PARAGRAPH.
005100*    01/10/17 RFS  MM-0318  2300/2400 RE-LOOKUPS NOW GO THROUGH
005200*                           UT-TRANSACTION-RECORD-R, SINCE NEITHER
005300*                           NEEDS MORE THAN THE TARGET ID.  DROPPED
005400*                           WS-COUNTERS-R -- NEVER READ.
005500*    02/03/17 RFS  MM-0326  2200-UPDATE-USER NEVER MOVED THE NEW
005600*                           LOGIN INTO THE RECORD AND NEVER RAN
005700*                           THE DUPLICATE-LOGIN CHECK THAT
005800*                           2100-ADD-USER HAS ALWAYS HAD -- A
005900*                           LOGIN COULD NEVER BE CHANGED, AND A
006000*                           CHANGED ONE COULD COLLIDE WITH ANOTHER
006100*                           OPERATOR.  2500-LOGIN-IN-USE NOW TAKES
006200*                           WS-EXCLUDE-REL-KEY SO THE SCAN CAN
006300*                           SKIP THE OPERATOR'S OWN RECORD; ADD
006400*                           PASSES ZERO, UPDATE PASSES ITS OWN ID.
006500*    02/17/17 RFS  MM-0329  2300-DELETE-USER NO LONGER REJECTS A
006600*                           SELLER REQUESTOR OUTRIGHT -- THAT
006700*                           GUARD WAS NEVER PART OF THE DELETE
006800*                           RULE, ONLY THE MANAGER/SELLER PAIRING
006900*                           BELOW WAS.  2100-ADD-USER NOW REJECTS
007000*                           A BLANK NAME, PASSWORD OR ROLE, AND A
007100*                           ROLE OUTSIDE ADMIN/MANAGER/SELLER.
007200*    02/17/17 RFS  MM-0334  2500-LOGIN-IN-USE NOW SCANS THROUGH THE
007300*                           NEW USER-MASTER-RECORD-LOGIN VIEW IN
007400*                           COPYBOOK USERREC INSTEAD OF THE FULL
007500*                           MASTER RECORD -- THE SCAN ONLY EVER
007600*                           LOOKED AT THE LOGIN.
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. MM-4300.
008100 OBJECT-COMPUTER. MM-4300.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT USER-FILE ASSIGN TO "USERFILE"
008700         ORGANIZATION IS RELATIVE
008800         ACCESS MODE IS DYNAMIC
008900         RELATIVE KEY IS WS-USER-REL-KEY
009000         FILE STATUS IS FS-USER.
009100     SELECT USER-TRANS ASSIGN TO "USERTRAN"
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS IS FS-USER-TRANS.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  USER-FILE.
009700 COPY USERREC.
009800 FD  USER-TRANS.
009900 01  UT-TRANSACTION-RECORD.
010000     05  UT-TRAN-CODE                  PIC X(1).
010100         88  UT-TRAN-ADD                VALUE "A".
010200         88  UT-TRAN-UPDATE             VALUE "U".
010300         88  UT-TRAN-DELETE             VALUE "D".
010400         88  UT-TRAN-REACTIVATE         VALUE "R".
010500     05  UT-USR-ID                      PIC 9(9).
010600     05  UT-REQUESTING-USR-ID           PIC 9(9).
010700     05  UT-USR-NAME                    PIC X(60).
010800     05  UT-USR-LOGIN                   PIC X(30).
010900     05  UT-USR-PASSWORD                PIC X(60).
011000     05  UT-USR-ROLE                    PIC X(7).
011100         88  UT-ROLE-ADMIN               VALUE "ADMIN  ".
011200         88  UT-ROLE-MANAGER             VALUE "MANAGER".
011300         88  UT-ROLE-SELLER              VALUE "SELLER ".
011400     05  FILLER                         PIC X(10).
011500*    ALTERNATE VIEW -- CODE AND ID ONLY.  THE SECOND LOOKUP IN
011600*    2300-DELETE-USER (AFTER THE ROLE GUARD) AND THE LOOKUP IN
011700*    2400-REACTIVATE-USER DO NOT CARE ABOUT NAME, LOGIN, PASSWORD
011800*    OR ROLE -- ONLY WHICH RECORD TO RE-READ.
011900 01  UT-TRANSACTION-RECORD-R REDEFINES UT-TRANSACTION-RECORD.
012000     05  UTR-TRAN-CODE                  PIC X(1).
012100     05  UTR-USR-ID                     PIC 9(9).
012200     05  UTR-REST                       PIC X(177).
012300 WORKING-STORAGE SECTION.
012400 COPY WSDATE.
012500 01  WS-COUNTERS.
012600     05  WS-USER-REL-KEY                PIC 9(9)  COMP.
012700     05  WS-REQ-REL-KEY                 PIC 9(9)  COMP.
012800     05  WS-TRANS-READ-CTR              PIC 9(9)  COMP VALUE ZERO.
012900     05  WS-TRANS-APPLIED-CTR           PIC 9(9)  COMP VALUE ZERO.
013000     05  WS-TRANS-REJECT-CTR            PIC 9(9)  COMP VALUE ZERO.
013100     05  WS-SCAN-REL-KEY                PIC 9(9)  COMP.
013200     05  WS-EXCLUDE-REL-KEY             PIC 9(9)  COMP.
013300 01  WS-SWITCHES.
013400     05  WS-EOF-TRANS-SWITCH            PIC X(1)  VALUE "N".
013500         88  WS-EOF-TRANS               VALUE "Y".
013600     05  WS-EOF-SCAN-SWITCH             PIC X(1)  VALUE "N".
013700         88  WS-EOF-SCAN                VALUE "Y".
013800     05  WS-DUP-LOGIN-SWITCH            PIC X(1)  VALUE "N".
013900         88  WS-DUP-LOGIN-FOUND         VALUE "Y".
014000     05  WS-REJECT-SWITCH               PIC X(1)  VALUE "N".
014100         88  WS-TRAN-REJECTED           VALUE "Y".
014200     05  WS-REQUESTOR-ROLE-CODE         PIC X(1)  VALUE SPACE.
014300         88  WS-REQ-IS-ADMIN            VALUE "A".
014400         88  WS-REQ-IS-MANAGER          VALUE "M".
014500         88  WS-REQ-IS-SELLER           VALUE "S".
014600 01  WS-FILE-STATUSES.
014700     05  FS-USER                        PIC X(2).
014800     05  FS-USER-TRANS                  PIC X(2).
014900 01  WS-MESSAGE-AREA.
015000     05  WS-ERR-REASON                  PIC X(45)  VALUE SPACES.
015100 77  LOGMSG-LEN                         PIC S9(4) COMP.
015200 77  LOGMSG-ERR-LEN                     PIC S9(4) COMP.
015300 01  LOGMSG.
015400     05  FILLER                         PIC X(10) VALUE
015500             "USERMNT =>".
015600     05  LOGMSG-TEXT                    PIC X(50).
015700 01  LOGMSG-ERR.
015800     05  FILLER                         PIC X(14) VALUE
015900             "USERMNT ERR=>".
016000     05  LOG-ERR-ROUTINE                PIC X(10).
016100     05  FILLER                         PIC X(17) VALUE
016200             " FAILED: STATUS =".
016300     05  LOG-ERR-FILE-STATUS            PIC X(2).
016400 PROCEDURE DIVISION.
016500 0000-MAINLINE.
016600     PERFORM 0100-INITIALIZE.
016700     PERFORM 1000-PROCESS-TRANSACTION THRU 1000-EXIT
016800         UNTIL WS-EOF-TRANS.
016900     PERFORM 0900-TERMINATE.
017000     STOP RUN.
017100 0100-INITIALIZE.
017200     MOVE "Started" TO LOGMSG-TEXT.
017300     PERFORM 9100-DO-USERLOG.
017400     OPEN I-O USER-FILE.
017500     IF FS-USER NOT = "00"
017600         MOVE "OPEN USERFILE" TO LOG-ERR-ROUTINE
017700         MOVE FS-USER TO LOG-ERR-FILE-STATUS
017800         PERFORM 9200-DO-USERLOG-ERR
017900         STOP RUN
018000     END-IF.
018100     OPEN INPUT USER-TRANS.
018200     IF FS-USER-TRANS NOT = "00"
018300         MOVE "OPEN USERTRAN" TO LOG-ERR-ROUTINE
018400         MOVE FS-USER-TRANS TO LOG-ERR-FILE-STATUS
018500         PERFORM 9200-DO-USERLOG-ERR
018600         CLOSE USER-FILE
018700         STOP RUN
018800     END-IF.
018900     PERFORM 0200-READ-TRANS.
019000 0200-READ-TRANS.
019100     READ USER-TRANS
019200         AT END
019300             SET WS-EOF-TRANS TO TRUE
019400     END-READ.
019500     IF NOT WS-EOF-TRANS
019600         ADD 1 TO WS-TRANS-READ-CTR
019700     END-IF.
019800 0900-TERMINATE.
019900     CLOSE USER-TRANS.
020000     CLOSE USER-FILE.
020100     MOVE "Ended" TO LOGMSG-TEXT.
020200     PERFORM 9100-DO-USERLOG.
020300 1000-PROCESS-TRANSACTION.
020400     MOVE "N" TO WS-REJECT-SWITCH.
020500     EVALUATE TRUE
020600         WHEN UT-TRAN-ADD
020700             PERFORM 2100-ADD-USER THRU 2100-EXIT
020800         WHEN UT-TRAN-UPDATE
020900             PERFORM 2200-UPDATE-USER THRU 2200-EXIT
021000         WHEN UT-TRAN-DELETE
021100             PERFORM 2300-DELETE-USER THRU 2300-EXIT
021200         WHEN UT-TRAN-REACTIVATE
021300             PERFORM 2400-REACTIVATE-USER THRU 2400-EXIT
021400         WHEN OTHER
021500             MOVE "UNKNOWN TRAN CODE" TO WS-ERR-REASON
021600             MOVE "Y" TO WS-REJECT-SWITCH
021700     END-EVALUATE.
021800     IF WS-TRAN-REJECTED
021900         ADD 1 TO WS-TRANS-REJECT-CTR
022000         MOVE WS-ERR-REASON TO LOGMSG-TEXT
022100         PERFORM 9200-DO-USERLOG-ERR
022200     ELSE
022300         ADD 1 TO WS-TRANS-APPLIED-CTR
022400     END-IF.
022500     PERFORM 0200-READ-TRANS.
022600 1000-EXIT.
022700     EXIT.
022800******************************************************************
022900*    2100-ADD-USER -- BATCH FLOW "ADD OPERATOR".  NAME, LOGIN,
023000*    PASSWORD AND ROLE MUST ALL BE PRESENT AND THE ROLE MUST BE
023100*    ONE OF THE THREE VALID CODES; REJECTS A LOGIN ALREADY IN
023200*    USE; STAMPS CREATED-AT.
023300*    02/17/17 RFS  MM-0330  NAME/PASSWORD/ROLE WERE NEVER CHECKED
023400*                           FOR BLANK, AND A ROLE OUTSIDE
023500*                           ADMIN/MANAGER/SELLER WENT STRAIGHT
023600*                           INTO USR-ROLE UNCHALLENGED.
023700******************************************************************
023800 2100-ADD-USER.
023900     IF UT-USR-LOGIN = SPACES
024000         MOVE "BLANK LOGIN" TO WS-ERR-REASON
024100         MOVE "Y" TO WS-REJECT-SWITCH
024200         GO TO 2100-EXIT
024300     END-IF.
024400     IF UT-USR-NAME = SPACES
024500         MOVE "BLANK NAME" TO WS-ERR-REASON
024600         MOVE "Y" TO WS-REJECT-SWITCH
024700         GO TO 2100-EXIT
024800     END-IF.
024900     IF UT-USR-PASSWORD = SPACES
025000         MOVE "BLANK PASSWORD" TO WS-ERR-REASON
025100         MOVE "Y" TO WS-REJECT-SWITCH
025200         GO TO 2100-EXIT
025300     END-IF.
025400     IF UT-USR-ROLE = SPACES
025500         MOVE "BLANK ROLE" TO WS-ERR-REASON
025600         MOVE "Y" TO WS-REJECT-SWITCH
025700         GO TO 2100-EXIT
025800     END-IF.
025900     IF NOT UT-ROLE-ADMIN AND NOT UT-ROLE-MANAGER
026000             AND NOT UT-ROLE-SELLER
026100         MOVE "INVALID ROLE" TO WS-ERR-REASON
026200         MOVE "Y" TO WS-REJECT-SWITCH
026300         GO TO 2100-EXIT
026400     END-IF.
026500     IF UT-ROLE-ADMIN
026600         MOVE "ADMIN ROLE NOT ALLOWED ON ADD" TO WS-ERR-REASON
026700         MOVE "Y" TO WS-REJECT-SWITCH
026800         GO TO 2100-EXIT
026900     END-IF.
027000     MOVE ZERO TO WS-EXCLUDE-REL-KEY.
027100     PERFORM 2500-LOGIN-IN-USE THRU 2500-EXIT.
027200     IF WS-DUP-LOGIN-FOUND
027300         MOVE "LOGIN ALREADY IN USE" TO WS-ERR-REASON
027400         MOVE "Y" TO WS-REJECT-SWITCH
027500         GO TO 2100-EXIT
027600     END-IF.
027700     PERFORM 9000-STAMP-NOW.
027800     MOVE UT-USR-ID           TO USR-ID.
027900     MOVE UT-USR-NAME         TO USR-NAME.
028000     MOVE UT-USR-LOGIN        TO USR-LOGIN.
028100     MOVE UT-USR-PASSWORD     TO USR-PASSWORD.
028200     MOVE UT-USR-ROLE         TO USR-ROLE.
028300     MOVE WS-STAMP-DATE       TO USR-CREATED-DATE.
028400     MOVE WS-STAMP-TIME       TO USR-CREATED-TIME.
028500     MOVE ZERO       TO USR-DELETED-DATE USR-DELETED-TIME.
028600     SET USR-ACTIVE           TO TRUE.
028700     MOVE UT-USR-ID           TO WS-USER-REL-KEY.
028800     WRITE USER-FILE INVALID KEY
028900         MOVE "WRITE USERFILE" TO LOG-ERR-ROUTINE
029000         MOVE FS-USER TO LOG-ERR-FILE-STATUS
029100         PERFORM 9200-DO-USERLOG-ERR
029200         MOVE "WRITE FAILED" TO WS-ERR-REASON
029300         MOVE "Y" TO WS-REJECT-SWITCH
029400     END-WRITE.
029500 2100-EXIT.
029600     EXIT.
029700******************************************************************
029800*    2200-UPDATE-USER -- BATCH FLOW "UPDATE OPERATOR".  ID AND
029900*    CREATED-AT ARE PRESERVED; NAME, LOGIN, PASSWORD AND ROLE CAN
030000*    CHANGE.  THE NEW LOGIN IS SUBJECT TO THE SAME GLOBAL
030100*    DUPLICATE-LOGIN SCAN AS 2100-ADD-USER, EXCLUDING THE
030200*    OPERATOR'S OWN RECORD FROM THE MATCH.
030300******************************************************************
030400 2200-UPDATE-USER.
030500     MOVE UT-USR-ID TO WS-USER-REL-KEY.
030600     READ USER-FILE
030700         INVALID KEY
030800             MOVE "OPERATOR NOT FOUND" TO WS-ERR-REASON
030900             MOVE "Y" TO WS-REJECT-SWITCH
031000             GO TO 2200-EXIT
031100     END-READ.
031200     IF USR-INACTIVE
031300         MOVE "OPERATOR NOT ACTIVE" TO WS-ERR-REASON
031400         MOVE "Y" TO WS-REJECT-SWITCH
031500         GO TO 2200-EXIT
031600     END-IF.
031700     MOVE UT-USR-ID TO WS-EXCLUDE-REL-KEY.
031800     PERFORM 2500-LOGIN-IN-USE THRU 2500-EXIT.
031900     IF WS-DUP-LOGIN-FOUND
032000         MOVE "LOGIN ALREADY IN USE" TO WS-ERR-REASON
032100         MOVE "Y" TO WS-REJECT-SWITCH
032200         GO TO 2200-EXIT
032300     END-IF.
032400*    2500-LOGIN-IN-USE SCANS THE WHOLE FILE AND LEAVES
032500*    WS-USER-REL-KEY AND THE USR- RECORD AREA SITTING ON ITS OWN
032600*    LAST RECORD READ, NOT THE OPERATOR BEING UPDATED -- RE-READ
032700*    BY KEY BEFORE TOUCHING ANY USR- FIELD.
032800     MOVE UT-USR-ID TO WS-USER-REL-KEY.
032900     READ USER-FILE
033000         INVALID KEY
033100             MOVE "OPERATOR NOT FOUND" TO WS-ERR-REASON
033200             MOVE "Y" TO WS-REJECT-SWITCH
033300             GO TO 2200-EXIT
033400     END-READ.
033500     MOVE UT-USR-NAME     TO USR-NAME.
033600     MOVE UT-USR-LOGIN    TO USR-LOGIN.
033700     MOVE UT-USR-PASSWORD TO USR-PASSWORD.
033800     MOVE UT-USR-ROLE     TO USR-ROLE.
033900     REWRITE USER-FILE INVALID KEY
034000         MOVE "REWRITE USERFILE" TO LOG-ERR-ROUTINE
034100         MOVE FS-USER TO LOG-ERR-FILE-STATUS
034200         PERFORM 9200-DO-USERLOG-ERR
034300         MOVE "REWRITE FAILED" TO WS-ERR-REASON
034400         MOVE "Y" TO WS-REJECT-SWITCH
034500     END-REWRITE.
034600 2200-EXIT.
034700     EXIT.
034800******************************************************************
034900*    2300-DELETE-USER -- BATCH FLOW "DELETE OPERATOR" (SOFT).
035000*    NOBODY MAY DELETE THEMSELVES.  A MANAGER MAY DELETE A SELLER
035100*    BUT NOT A MANAGER OR AN ADMIN.  AN ADMIN HAS NO RESTRICTION
035200*    HERE.  THE GUARD BELOW IS KEYED OFF THE TARGET'S ROLE ONLY --
035300*    WHO MAY CALL THIS PARAGRAPH AT ALL IS A JOB-CONTROL MATTER,
035400*    NOT SOMETHING THIS PROGRAM ENFORCES.
035500*    11/22/16 JBT  MM-0315  FIXED -- THE MANAGER/ADMIN GUARD BELOW
035600*                           HAD COLLAPSED TO "REJECT UNLESS
035700*                           REQUESTOR IS ADMIN" FOR EVERY TARGET
035800*                           ROLE, SO A MANAGER COULD NEVER DELETE
035900*                           EVEN A SELLER.  NOW KEYED OFF THE
036000*                           REQUESTOR'S OWN ROLE, NOT JUST THE
036100*                           ADMIN SWITCH, USING THE ONE-BYTE ROLE
036200*                           CODE VIEW IN USERREC.
036300*    02/17/17 RFS  MM-0329  DROPPED THE "SELLER MAY NOT DELETE AN
036400*                           OPERATOR" REJECTION -- NO REQUESTOR-ROLE
036500*                           RESTRICTION WAS EVER SPECIFIED FOR THIS
036600*                           FLOW OTHER THAN THE MANAGER/SELLER
036700*                           PAIRING BELOW; IT WAS BLOCKING CALLERS
036800*                           THAT SHOULD HAVE GONE THROUGH.
036900******************************************************************
037000 2300-DELETE-USER.
037100     IF UT-USR-ID = UT-REQUESTING-USR-ID
037200         MOVE "CANNOT DELETE YOURSELF" TO WS-ERR-REASON
037300         MOVE "Y" TO WS-REJECT-SWITCH
037400         GO TO 2300-EXIT
037500     END-IF.
037600     MOVE UT-USR-ID TO WS-USER-REL-KEY.
037700     READ USER-FILE
037800         INVALID KEY
037900             MOVE "OPERATOR NOT FOUND" TO WS-ERR-REASON
038000             MOVE "Y" TO WS-REJECT-SWITCH
038100             GO TO 2300-EXIT
038200     END-READ.
038300     IF USR-INACTIVE
038400         MOVE "OPERATOR ALREADY INACTIVE" TO WS-ERR-REASON
038500         MOVE "Y" TO WS-REJECT-SWITCH
038600         GO TO 2300-EXIT
038700     END-IF.
038800     MOVE UT-REQUESTING-USR-ID TO WS-REQ-REL-KEY.
038900     PERFORM 2600-CHECK-REQUESTOR-ROLE THRU 2600-EXIT.
039000     MOVE UTR-USR-ID TO WS-USER-REL-KEY.
039100     READ USER-FILE
039200         INVALID KEY
039300             MOVE "OPERATOR NOT FOUND" TO WS-ERR-REASON
039400             MOVE "Y" TO WS-REJECT-SWITCH
039500             GO TO 2300-EXIT
039600     END-READ.
039700     IF WS-REQ-IS-MANAGER AND NOT URC-IS-SELLER
039800         MOVE "MANAGER MAY ONLY DELETE A SELLER" TO WS-ERR-REASON
039900         MOVE "Y" TO WS-REJECT-SWITCH
040000         GO TO 2300-EXIT
040100     END-IF.
040200     PERFORM 9000-STAMP-NOW.
040300     MOVE WS-STAMP-DATE TO USR-DELETED-DATE.
040400     MOVE WS-STAMP-TIME TO USR-DELETED-TIME.
040500     SET USR-INACTIVE   TO TRUE.
040600     REWRITE USER-FILE INVALID KEY
040700         MOVE "REWRITE USERFILE" TO LOG-ERR-ROUTINE
040800         MOVE FS-USER TO LOG-ERR-FILE-STATUS
040900         PERFORM 9200-DO-USERLOG-ERR
041000         MOVE "REWRITE FAILED" TO WS-ERR-REASON
041100         MOVE "Y" TO WS-REJECT-SWITCH
041200     END-REWRITE.
041300 2300-EXIT.
041400     EXIT.
041500******************************************************************
041600*    2400-REACTIVATE-USER -- BATCH FLOW "REACTIVATE OPERATOR".
041700******************************************************************
041800 2400-REACTIVATE-USER.
041900     MOVE UTR-USR-ID TO WS-USER-REL-KEY.
042000     READ USER-FILE
042100         INVALID KEY
042200             MOVE "OPERATOR NOT FOUND" TO WS-ERR-REASON
042300             MOVE "Y" TO WS-REJECT-SWITCH
042400             GO TO 2400-EXIT
042500     END-READ.
042600     IF USR-ACTIVE
042700         MOVE "OPERATOR ALREADY ACTIVE" TO WS-ERR-REASON
042800         MOVE "Y" TO WS-REJECT-SWITCH
042900         GO TO 2400-EXIT
043000     END-IF.
043100     MOVE ZERO TO USR-DELETED-DATE USR-DELETED-TIME.
043200     SET USR-ACTIVE TO TRUE.
043300     REWRITE USER-FILE INVALID KEY
043400         MOVE "REWRITE USERFILE" TO LOG-ERR-ROUTINE
043500         MOVE FS-USER TO LOG-ERR-FILE-STATUS
043600         PERFORM 9200-DO-USERLOG-ERR
043700         MOVE "REWRITE FAILED" TO WS-ERR-REASON
043800         MOVE "Y" TO WS-REJECT-SWITCH
043900     END-REWRITE.
044000 2400-EXIT.
044100     EXIT.
044200******************************************************************
044300*    2500-LOGIN-IN-USE -- GLOBAL DUPLICATE-LOGIN SCAN, ACTIVE OR
044400*    INACTIVE.  WS-EXCLUDE-REL-KEY IS SKIPPED SO 2200-UPDATE-USER
044500*    CAN RUN THIS SCAN AGAINST ITS OWN UNCHANGED LOGIN WITHOUT
044600*    FLAGGING ITSELF; 2100-ADD-USER SETS IT TO ZERO, A RELATIVE
044700*    KEY THAT NEVER OCCURS, SO NO RECORD IS EXCLUDED ON ADD.  THE
044800*    COMPARISON BELOW GOES THROUGH USER-MASTER-RECORD-LOGIN, NOT
044900*    THE FULL MASTER RECORD -- THIS SCAN NEVER LOOKS AT ANYTHING
045000*    BUT THE LOGIN.
045100*    02/17/17 RFS  MM-0334  REWIRED ONTO USER-MASTER-RECORD-LOGIN.
045200******************************************************************
045300 2500-LOGIN-IN-USE.
045400     MOVE "N" TO WS-DUP-LOGIN-SWITCH.
045500     MOVE "N" TO WS-EOF-SCAN-SWITCH.
045600     MOVE 1 TO WS-SCAN-REL-KEY.
045700 2500-SCAN-NEXT.
045800     IF WS-EOF-SCAN OR WS-DUP-LOGIN-FOUND
045900         GO TO 2500-EXIT
046000     END-IF.
046100     IF WS-SCAN-REL-KEY = WS-EXCLUDE-REL-KEY
046200         ADD 1 TO WS-SCAN-REL-KEY
046300         GO TO 2500-SCAN-NEXT
046400     END-IF.
046500     MOVE WS-SCAN-REL-KEY TO WS-USER-REL-KEY.
046600     READ USER-FILE
046700         INVALID KEY
046800             SET WS-EOF-SCAN TO TRUE
046900             GO TO 2500-SCAN-NEXT
047000     END-READ.
047100     IF ULG-LOGIN = UT-USR-LOGIN
047200         SET WS-DUP-LOGIN-FOUND TO TRUE
047300     END-IF.
047400     ADD 1 TO WS-SCAN-REL-KEY.
047500     GO TO 2500-SCAN-NEXT.
047600 2500-EXIT.
047700     EXIT.
047800******************************************************************
047900*    2600-CHECK-REQUESTOR-ROLE -- LOOKS UP THE REQUESTING
048000*    OPERATOR'S ROLE SO 2300-DELETE-USER CAN APPLY THE ROLE
048100*    GUARD.  USES THE ONE-BYTE ROLE-CODE VIEW OF THE MASTER
048200*    RECORD (USER-MASTER-RECORD-RC IN USERREC) SINCE ALL THE
048300*    CALLER NEEDS IS ADMIN/MANAGER/SELLER, NOT THE FULL TEXT.
048400*    A REQUESTOR THAT CANNOT BE FOUND IS TREATED AS A SELLER
048500*    (THE MOST RESTRICTIVE ROLE) SO THE DELETE IS REJECTED.
048600******************************************************************
048700 2600-CHECK-REQUESTOR-ROLE.
048800     MOVE "S" TO WS-REQUESTOR-ROLE-CODE.
048900     MOVE WS-REQ-REL-KEY TO WS-USER-REL-KEY.
049000     READ USER-FILE
049100         INVALID KEY
049200             GO TO 2600-EXIT
049300     END-READ.
049400     MOVE URC-ROLE-CODE TO WS-REQUESTOR-ROLE-CODE.
049500 2600-EXIT.
049600     EXIT.
049700 9000-STAMP-NOW.
049800     ACCEPT WS-CDT-CCYYMMDD FROM DATE YYYYMMDD.
049900     ACCEPT WS-CDT-HHMMSS   FROM TIME.
050000     MOVE WS-CDT-CCYYMMDD TO WS-STAMP-DATE.
050100     MOVE WS-CDT-HHMMSS   TO WS-STAMP-TIME.
050200 9100-DO-USERLOG.
050300     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
050400     DISPLAY LOGMSG(1:LOGMSG-LEN).
050500 9200-DO-USERLOG-ERR.
050600     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
050700     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
