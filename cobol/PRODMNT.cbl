000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/catalog/PRODMNT.cbl  $Revision: 1.9 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. PRODMNT.
001200 AUTHOR. R F SOARES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 03/11/1990.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    PRODMNT - PRODUCT CATALOG MAINTENANCE
001900*
002000*    READS THE DAY'S CATALOG TRANSACTION FILE AND APPLIES EACH
002100*    ADD/CHANGE/DELETE/REACTIVATE REQUEST AGAINST THE PRODUCT
002200*    MASTER.  PRODUCTS ARE NEVER PHYSICALLY REMOVED -- A DELETE
002300*    JUST STAMPS PROD-DELETED-AT AND FLIPS THE STATUS FLAG.
002400*
002500*    MAINTENANCE HISTORY
002600*    DATE     BY   REQUEST  DESCRIPTION
002700*    -------- ---- -------- ----------------------------------
002800*    03/11/90 RFS  MM-0017  ORIGINAL WRITE-UP, CARVED OUT OF THE
002900*                           OLD COUNTER-SALE MONOLITH.
003000*    07/19/93 RFS  MM-0052  ADDED THE DUPLICATE-DESCRIPTION CHECK
003100*                           -- TWO CATALOG ROWS WITH THE SAME
003200*                           TEXT WERE CONFUSING THE COUNTER STAFF.
003300*    09/22/96 LCA  MM-0144  REACTIVATE NO LONGER CLEARS AMOUNT;
003400*                           ONLY DELETED-AT IS CLEARED.
003500*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003600*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003700*    02/14/02 JBT  MM-0198  REJECT BLANK DESCRIPTION EARLIER, NOT
003800*                           INSIDE THE DUPLICATE SCAN.
003900*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
004000*                           INDEXED VERSION -- NO ISAM ON THE NEW
004100*                           BOX.
004200*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
004300*                           LENGTH OF INSTEAD OF A LITERAL.
004400*    01/10/17 RFS  MM-0317  2100-ADD-PRODUCT NOW CHECKS THE NEW
004500*                           PRODUCT-MASTER-RECORD-DATES VIEW FOR A
004600*                           ZERO CENTURY RIGHT AFTER STAMPING --
004700*                           SAME DEFENSIVE CHECK AS THE Y2K
004800*                           SIGN-OFF, JUST ENFORCED IN CODE NOW.
004900*                           2300/2400 LOOK UP THE TARGET THROUGH
005000*                           PT-TRANSACTION-RECORD-R, SINCE NEITHER
005100*                           PARAGRAPH NEEDS MORE THAN THE ID.
005200*                           DROPPED WS-COUNTERS-R -- NEVER READ.
005300*    02/17/17 RFS  MM-0333  2500-DESCRIPTION-IN-USE NOW SCANS
005400*                           THROUGH THE NEW PRODUCT-MASTER-RECORD-
005500*                           DESC VIEW IN COPYBOOK PRODUCT INSTEAD
005600*                           OF THE FULL MASTER RECORD -- THE SCAN
005700*                           ONLY EVER LOOKED AT THE ID AND THE
005800*                           DESCRIPTION.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. MM-4300.
006300 OBJECT-COMPUTER. MM-4300.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS DYNAMIC
007100         RELATIVE KEY IS WS-PROD-REL-KEY
007200         FILE STATUS IS FS-PRODUCT.
007300     SELECT PRODUCT-TRANS ASSIGN TO "PRODTRAN"
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS FS-PRODUCT-TRANS.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  PRODUCT-FILE.
007900 COPY PRODUCT.
008000 FD  PRODUCT-TRANS.
008100 01  PT-TRANSACTION-RECORD.
008200     05  PT-TRAN-CODE                  PIC X(1).
008300         88  PT-TRAN-ADD                VALUE "A".
008400         88  PT-TRAN-UPDATE             VALUE "U".
008500         88  PT-TRAN-DELETE             VALUE "D".
008600         88  PT-TRAN-REACTIVATE         VALUE "R".
008700     05  PT-PROD-ID                     PIC 9(9).
008800     05  PT-PROD-DESCRIPTION            PIC X(60).
008900     05  PT-PROD-AMOUNT                 PIC 9(7).
009000     05  PT-PROD-PRICE                  PIC 9(7)V99.
009100     05  FILLER                         PIC X(10).
009200*    ALTERNATE VIEW -- CODE AND ID ONLY.  2300-DELETE-PRODUCT AND
009300*    2400-REACTIVATE-PRODUCT DO NOT CARE ABOUT THE DESCRIPTION OR
009400*    PRICE FIELDS THAT RIDE ALONG ON AN ADD/CHANGE TRANSACTION.
009500 01  PT-TRANSACTION-RECORD-R REDEFINES PT-TRANSACTION-RECORD.
009600     05  PTR-TRAN-CODE                  PIC X(1).
009700     05  PTR-PROD-ID                    PIC 9(9).
009800     05  PTR-REST                       PIC X(77).
009900 WORKING-STORAGE SECTION.
010000 COPY WSDATE.
010100 01  WS-COUNTERS.
010200     05  WS-PROD-REL-KEY                PIC 9(9)  COMP.
010300     05  WS-TRANS-READ-CTR              PIC 9(9)  COMP VALUE ZERO.
010400     05  WS-TRANS-APPLIED-CTR           PIC 9(9)  COMP VALUE ZERO.
010500     05  WS-TRANS-REJECT-CTR            PIC 9(9)  COMP VALUE ZERO.
010600     05  WS-SCAN-REL-KEY                PIC 9(9)  COMP.
010700 01  WS-SWITCHES.
010800     05  WS-EOF-TRANS-SWITCH            PIC X(1)  VALUE "N".
010900         88  WS-EOF-TRANS               VALUE "Y".
011000     05  WS-EOF-SCAN-SWITCH             PIC X(1)  VALUE "N".
011100         88  WS-EOF-SCAN                VALUE "Y".
011200     05  WS-DUP-DESC-SWITCH             PIC X(1)  VALUE "N".
011300         88  WS-DUP-DESC-FOUND          VALUE "Y".
011400     05  WS-REJECT-SWITCH               PIC X(1)  VALUE "N".
011500         88  WS-TRAN-REJECTED           VALUE "Y".
011600 01  WS-FILE-STATUSES.
011700     05  FS-PRODUCT                     PIC X(2).
011800     05  FS-PRODUCT-TRANS               PIC X(2).
011900 01  WS-MESSAGE-AREA.
012000     05  WS-ERR-REASON                  PIC X(45)  VALUE SPACES.
012100 77  LOGMSG-LEN                         PIC S9(4) COMP.
012200 77  LOGMSG-ERR-LEN                     PIC S9(4) COMP.
012300 01  LOGMSG.
012400     05  FILLER                         PIC X(10) VALUE
012500             "PRODMNT =>".
012600     05  LOGMSG-TEXT                    PIC X(50).
012700 01  LOGMSG-ERR.
012800     05  FILLER                         PIC X(14) VALUE
012900             "PRODMNT ERR=>".
013000     05  LOG-ERR-ROUTINE                PIC X(10).
013100     05  FILLER                         PIC X(17) VALUE
013200             " FAILED: STATUS =".
013300     05  LOG-ERR-FILE-STATUS            PIC X(2).
013400 PROCEDURE DIVISION.
013500 0000-MAINLINE.
013600     PERFORM 0100-INITIALIZE.
013700     PERFORM 1000-PROCESS-TRANSACTION THRU 1000-EXIT
013800         UNTIL WS-EOF-TRANS.
013900     PERFORM 0900-TERMINATE.
014000     STOP RUN.
014100 0100-INITIALIZE.
014200     MOVE "Started" TO LOGMSG-TEXT.
014300     PERFORM 9100-DO-USERLOG.
014400     OPEN I-O PRODUCT-FILE.
014500     IF FS-PRODUCT NOT = "00"
014600         MOVE "OPEN PRODFILE" TO LOG-ERR-ROUTINE
014700         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
014800         PERFORM 9200-DO-USERLOG-ERR
014900         STOP RUN
015000     END-IF.
015100     OPEN INPUT PRODUCT-TRANS.
015200     IF FS-PRODUCT-TRANS NOT = "00"
015300         MOVE "OPEN PRODTRAN" TO LOG-ERR-ROUTINE
015400         MOVE FS-PRODUCT-TRANS TO LOG-ERR-FILE-STATUS
015500         PERFORM 9200-DO-USERLOG-ERR
015600         CLOSE PRODUCT-FILE
015700         STOP RUN
015800     END-IF.
015900     PERFORM 0200-READ-TRANS.
016000 0200-READ-TRANS.
016100     READ PRODUCT-TRANS
016200         AT END
016300             SET WS-EOF-TRANS TO TRUE
016400     END-READ.
016500     IF NOT WS-EOF-TRANS
016600         ADD 1 TO WS-TRANS-READ-CTR
016700     END-IF.
016800 0900-TERMINATE.
016900     CLOSE PRODUCT-TRANS.
017000     CLOSE PRODUCT-FILE.
017100     MOVE "Ended" TO LOGMSG-TEXT.
017200     PERFORM 9100-DO-USERLOG.
017300 1000-PROCESS-TRANSACTION.
017400     MOVE "N" TO WS-REJECT-SWITCH.
017500     EVALUATE TRUE
017600         WHEN PT-TRAN-ADD
017700             PERFORM 2100-ADD-PRODUCT THRU 2100-EXIT
017800         WHEN PT-TRAN-UPDATE
017900             PERFORM 2200-UPDATE-PRODUCT THRU 2200-EXIT
018000         WHEN PT-TRAN-DELETE
018100             PERFORM 2300-DELETE-PRODUCT THRU 2300-EXIT
018200         WHEN PT-TRAN-REACTIVATE
018300             PERFORM 2400-REACTIVATE-PRODUCT THRU 2400-EXIT
018400         WHEN OTHER
018500             MOVE "UNKNOWN TRAN CODE" TO WS-ERR-REASON
018600             MOVE "Y" TO WS-REJECT-SWITCH
018700     END-EVALUATE.
018800     IF WS-TRAN-REJECTED
018900         ADD 1 TO WS-TRANS-REJECT-CTR
019000         MOVE WS-ERR-REASON TO LOGMSG-TEXT
019100         PERFORM 9200-DO-USERLOG-ERR
019200     ELSE
019300         ADD 1 TO WS-TRANS-APPLIED-CTR
019400     END-IF.
019500     PERFORM 0200-READ-TRANS.
019600 1000-EXIT.
019700     EXIT.
019800******************************************************************
019900*    2100-ADD-PRODUCT -- BATCH FLOW "ADD PRODUCT".  REJECTS A
020000*    BLANK OR ALREADY-USED DESCRIPTION; STAMPS CREATED-AT.
020100******************************************************************
020200 2100-ADD-PRODUCT.
020300     IF PT-PROD-DESCRIPTION = SPACES
020400         MOVE "BLANK DESCRIPTION" TO WS-ERR-REASON
020500         MOVE "Y" TO WS-REJECT-SWITCH
020600         GO TO 2100-EXIT
020700     END-IF.
020800     PERFORM 2500-DESCRIPTION-IN-USE THRU 2500-EXIT.
020900     IF WS-DUP-DESC-FOUND
021000         MOVE "DESCRIPTION ALREADY IN USE" TO WS-ERR-REASON
021100         MOVE "Y" TO WS-REJECT-SWITCH
021200         GO TO 2100-EXIT
021300     END-IF.
021400     PERFORM 9000-STAMP-NOW.
021500     MOVE PT-PROD-ID          TO PROD-ID.
021600     MOVE PT-PROD-DESCRIPTION TO PROD-DESCRIPTION.
021700     MOVE PT-PROD-AMOUNT      TO PROD-AMOUNT.
021800     MOVE PT-PROD-PRICE       TO PROD-PRICE.
021900     MOVE WS-STAMP-DATE       TO PROD-CREATED-DATE.
022000     MOVE WS-STAMP-TIME       TO PROD-CREATED-TIME.
022100     IF PRD-CREATED-CCYY = ZERO
022200         MOVE "BAD CREATED CENTURY DIGITS" TO WS-ERR-REASON
022300         MOVE "Y" TO WS-REJECT-SWITCH
022400         GO TO 2100-EXIT
022500     END-IF.
022600     MOVE ZERO       TO PROD-DELETED-DATE PROD-DELETED-TIME.
022700     SET PROD-ACTIVE          TO TRUE.
022800     MOVE PT-PROD-ID          TO WS-PROD-REL-KEY.
022900     WRITE PRODUCT-FILE INVALID KEY
023000         MOVE "WRITE PRODFILE" TO LOG-ERR-ROUTINE
023100         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
023200         PERFORM 9200-DO-USERLOG-ERR
023300         MOVE "WRITE FAILED" TO WS-ERR-REASON
023400         MOVE "Y" TO WS-REJECT-SWITCH
023500     END-WRITE.
023600 2100-EXIT.
023700     EXIT.
023800******************************************************************
023900*    2200-UPDATE-PRODUCT -- BATCH FLOW "UPDATE PRODUCT".  ID AND
024000*    CREATED-AT ARE PRESERVED; ONLY DESCRIPTION, AMOUNT AND
024100*    PRICE CAN CHANGE.
024200******************************************************************
024300 2200-UPDATE-PRODUCT.
024400     MOVE PT-PROD-ID TO WS-PROD-REL-KEY.
024500     READ PRODUCT-FILE
024600         INVALID KEY
024700             MOVE "PRODUCT NOT FOUND" TO WS-ERR-REASON
024800             MOVE "Y" TO WS-REJECT-SWITCH
024900             GO TO 2200-EXIT
025000     END-READ.
025100     IF PROD-INACTIVE
025200         MOVE "PRODUCT NOT ACTIVE" TO WS-ERR-REASON
025300         MOVE "Y" TO WS-REJECT-SWITCH
025400         GO TO 2200-EXIT
025500     END-IF.
025600     IF PT-PROD-DESCRIPTION NOT = PROD-DESCRIPTION
025700         PERFORM 2500-DESCRIPTION-IN-USE THRU 2500-EXIT
025800         IF WS-DUP-DESC-FOUND
025900             MOVE "DESCRIPTION ALREADY IN USE" TO WS-ERR-REASON
026000             MOVE "Y" TO WS-REJECT-SWITCH
026100             GO TO 2200-EXIT
026200         END-IF
026300     END-IF.
026400     MOVE PT-PROD-DESCRIPTION TO PROD-DESCRIPTION.
026500     MOVE PT-PROD-AMOUNT      TO PROD-AMOUNT.
026600     MOVE PT-PROD-PRICE       TO PROD-PRICE.
026700     REWRITE PRODUCT-FILE INVALID KEY
026800         MOVE "REWRITE PRODFILE" TO LOG-ERR-ROUTINE
026900         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
027000         PERFORM 9200-DO-USERLOG-ERR
027100         MOVE "REWRITE FAILED" TO WS-ERR-REASON
027200         MOVE "Y" TO WS-REJECT-SWITCH
027300     END-REWRITE.
027400 2200-EXIT.
027500     EXIT.
027600******************************************************************
027700*    2300-DELETE-PRODUCT -- BATCH FLOW "DELETE PRODUCT" (SOFT).
027800******************************************************************
027900 2300-DELETE-PRODUCT.
028000     MOVE PTR-PROD-ID TO WS-PROD-REL-KEY.
028100     READ PRODUCT-FILE
028200         INVALID KEY
028300             MOVE "PRODUCT NOT FOUND" TO WS-ERR-REASON
028400             MOVE "Y" TO WS-REJECT-SWITCH
028500             GO TO 2300-EXIT
028600     END-READ.
028700     IF PROD-INACTIVE
028800         MOVE "PRODUCT ALREADY INACTIVE" TO WS-ERR-REASON
028900         MOVE "Y" TO WS-REJECT-SWITCH
029000         GO TO 2300-EXIT
029100     END-IF.
029200     PERFORM 9000-STAMP-NOW.
029300     MOVE WS-STAMP-DATE TO PROD-DELETED-DATE.
029400     MOVE WS-STAMP-TIME TO PROD-DELETED-TIME.
029500     SET PROD-INACTIVE  TO TRUE.
029600     REWRITE PRODUCT-FILE INVALID KEY
029700         MOVE "REWRITE PRODFILE" TO LOG-ERR-ROUTINE
029800         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
029900         PERFORM 9200-DO-USERLOG-ERR
030000         MOVE "REWRITE FAILED" TO WS-ERR-REASON
030100         MOVE "Y" TO WS-REJECT-SWITCH
030200     END-REWRITE.
030300 2300-EXIT.
030400     EXIT.
030500******************************************************************
030600*    2400-REACTIVATE-PRODUCT -- BATCH FLOW "REACTIVATE PRODUCT".
030700******************************************************************
030800 2400-REACTIVATE-PRODUCT.
030900     MOVE PTR-PROD-ID TO WS-PROD-REL-KEY.
031000     READ PRODUCT-FILE
031100         INVALID KEY
031200             MOVE "PRODUCT NOT FOUND" TO WS-ERR-REASON
031300             MOVE "Y" TO WS-REJECT-SWITCH
031400             GO TO 2400-EXIT
031500     END-READ.
031600     IF PROD-ACTIVE
031700         MOVE "PRODUCT ALREADY ACTIVE" TO WS-ERR-REASON
031800         MOVE "Y" TO WS-REJECT-SWITCH
031900         GO TO 2400-EXIT
032000     END-IF.
032100     MOVE ZERO TO PROD-DELETED-DATE PROD-DELETED-TIME.
032200     SET PROD-ACTIVE TO TRUE.
032300     REWRITE PRODUCT-FILE INVALID KEY
032400         MOVE "REWRITE PRODFILE" TO LOG-ERR-ROUTINE
032500         MOVE FS-PRODUCT TO LOG-ERR-FILE-STATUS
032600         PERFORM 9200-DO-USERLOG-ERR
032700         MOVE "REWRITE FAILED" TO WS-ERR-REASON
032800         MOVE "Y" TO WS-REJECT-SWITCH
032900     END-REWRITE.
033000 2400-EXIT.
033100     EXIT.
033200******************************************************************
033300*    2500-DESCRIPTION-IN-USE -- GLOBAL DUPLICATE-DESCRIPTION SCAN,
033400*    ACTIVE OR INACTIVE, EXCLUDING THE RECORD BEING UPDATED.  THE
033500*    COMPARISON BELOW GOES THROUGH PRODUCT-MASTER-RECORD-DESC, NOT
033600*    THE FULL PRODUCT-MASTER-RECORD -- THIS SCAN NEVER LOOKS AT
033700*    AMOUNT, PRICE OR EITHER TIMESTAMP ON THE RECORDS IT PASSES
033800*    OVER.
033900*    02/17/17 RFS  MM-0333  REWIRED ONTO PRODUCT-MASTER-RECORD-DESC.
034000******************************************************************
034100 2500-DESCRIPTION-IN-USE.
034200     MOVE "N" TO WS-DUP-DESC-SWITCH.
034300     MOVE "N" TO WS-EOF-SCAN-SWITCH.
034400     MOVE 1 TO WS-SCAN-REL-KEY.
034500 2500-SCAN-NEXT.
034600     IF WS-EOF-SCAN OR WS-DUP-DESC-FOUND
034700         GO TO 2500-EXIT
034800     END-IF.
034900     MOVE WS-SCAN-REL-KEY TO WS-PROD-REL-KEY.
035000     READ PRODUCT-FILE
035100         INVALID KEY
035200             SET WS-EOF-SCAN TO TRUE
035300             GO TO 2500-SCAN-NEXT
035400     END-READ.
035500     IF PRSD-DESCRIPTION = PT-PROD-DESCRIPTION
035600         AND PRSD-ID NOT = PT-PROD-ID
035700         SET WS-DUP-DESC-FOUND TO TRUE
035800     END-IF.
035900     ADD 1 TO WS-SCAN-REL-KEY.
036000     GO TO 2500-SCAN-NEXT.
036100 2500-EXIT.
036200     EXIT.
036300 9000-STAMP-NOW.
036400     ACCEPT WS-CDT-CCYYMMDD FROM DATE YYYYMMDD.
036500     ACCEPT WS-CDT-HHMMSS   FROM TIME.
036600     MOVE WS-CDT-CCYYMMDD TO WS-STAMP-DATE.
036700     MOVE WS-CDT-HHMMSS   TO WS-STAMP-TIME.
036800 9100-DO-USERLOG.
036900     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
037000     DISPLAY LOGMSG(1:LOGMSG-LEN).
037100 9200-DO-USERLOG-ERR.
037200     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
037300     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
