000100******************************************************************
000200*    (c) 2007  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF MINHA MAKE.
000500*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL OR
000600*    INTENDED PUBLICATION OF SUCH SOURCE CODE.
000700*
000800*    #ident "@(#) batch/sales/SALEMNT.cbl  $Revision: 1.4 $"
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. SALEMNT.
001200 AUTHOR. L C ALVES.
001300 INSTALLATION. MINHA MAKE LTDA - DEPTO DE SISTEMAS.
001400 DATE-WRITTEN. 09/22/1994.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001700******************************************************************
001800*    SALEMNT - SALE DELETE / REACTIVATE
001900*
002000*    READS THE DAY'S SALE-MAINTENANCE REQUEST FILE AND APPLIES
002100*    EACH DELETE OR REACTIVATE REQUEST TO A SALE AND ALL ITS
002200*    SALE-ITEMS.  DELETE RESTORES STOCK TO THE PRODUCT MASTER;
002300*    REACTIVATE RE-VALIDATES AND RE-DECREMENTS IT.  A SALE IS
002400*    NEVER PHYSICALLY REMOVED.
002500*
002600*    MAINTENANCE HISTORY
002700*    DATE     BY   REQUEST  DESCRIPTION
002800*    -------- ---- -------- ----------------------------------
002900*    09/22/94 LCA  MM-0076  ORIGINAL WRITE-UP.
003000*    06/02/99 RFS  MM-Y2K1  CONFIRMED 4-DIGIT YEAR THROUGHOUT;     Y2K
003100*                           SIGNED OFF FOR Y2K.  NO CODE CHANGE.   Y2K
003200*    03/30/05 LCA  MM-0109  REACTIVATE NOW RE-CHECKS STOCK PER
003300*                           ITEM INSTEAD OF ASSUMING IT IS STILL
003400*                           AVAILABLE.
003500*    04/14/11 JBT  MM-0233  RELATIVE-KEY I-O REPLACES THE OLD
003600*                           INDEXED VERSION -- NO ISAM ON THE NEW
003700*                           BOX.
003800*    08/30/15 RFS  MM-0301  LOG RECORD LENGTHS COMPUTED WITH
003900*                           LENGTH OF INSTEAD OF A LITERAL.
004010*    01/10/17 LCA  MM-0316  2300/2400 NOW READ THE SALE-ITEM KEY
004020*                           VIEW (SIK-PRODUCT-ID/SIK-AMOUNT) FOR
004030*                           THE STOCK ADJUSTMENT, SINCE NEITHER
004040*                           PARAGRAPH NEEDS THE TIMESTAMPS.
004050*                           DROPPED SMT-TRANSACTION-RECORD-R AND
004060*                           WS-COUNTERS-R -- NEITHER WAS EVER
004070*                           READ BY ANY PARAGRAPH.
004080******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. MM-4300.
004400 OBJECT-COMPUTER. MM-4300.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SALE-FILE ASSIGN TO "SALEFILE"
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS DYNAMIC
005200         RELATIVE KEY IS WS-SALE-REL-KEY
005300         FILE STATUS IS FS-SALE.
005400     SELECT SALE-ITEM-FILE ASSIGN TO "SITMFILE"
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS DYNAMIC
005700         RELATIVE KEY IS WS-ITEM-REL-KEY
005800         FILE STATUS IS FS-SALE-ITEM.
005900     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
006000         ORGANIZATION IS RELATIVE
006100         ACCESS MODE IS DYNAMIC
006200         RELATIVE KEY IS WS-PROD-REL-KEY
006300         FILE STATUS IS FS-PRODUCT.
006400     SELECT SALE-MAINT-TRANS ASSIGN TO "SALEMTRN"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-SALE-TRANS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SALE-FILE.
007000 COPY SALEHDR.
007100 FD  SALE-ITEM-FILE.
007200 COPY SALEITEM.
007300 FD  PRODUCT-FILE.
007400 COPY PRODUCT.
007500 FD  SALE-MAINT-TRANS.
007600 01  SMT-TRANSACTION-RECORD.
007700     05  SMT-TRAN-CODE                 PIC X(1).
007800         88  SMT-TRAN-DELETE            VALUE "D".
007900         88  SMT-TRAN-REACTIVATE        VALUE "R".
008000     05  SMT-SALE-ID                    PIC 9(9).
008100     05  FILLER                         PIC X(70).
008600 WORKING-STORAGE SECTION.
008650 COPY WSDATE.
008700 01  WS-COUNTERS.
008800     05  WS-SALE-REL-KEY                PIC 9(9)  COMP.
008900     05  WS-ITEM-REL-KEY                PIC 9(9)  COMP.
009000     05  WS-PROD-REL-KEY                PIC 9(9)  COMP.
009100     05  WS-SCAN-REL-KEY                PIC 9(9)  COMP.
009200     05  WS-TRANS-READ-CTR              PIC 9(9)  COMP VALUE ZERO.
009300     05  WS-TRANS-APPLIED-CTR           PIC 9(9)  COMP VALUE ZERO.
009400     05  WS-TRANS-REJECT-CTR            PIC 9(9)  COMP VALUE ZERO.
009500     05  WS-ITEMS-TOUCHED-CTR           PIC 9(9)  COMP VALUE ZERO.
009900 01  WS-SWITCHES.
010000     05  WS-EOF-TRANS-SWITCH            PIC X(1)  VALUE "N".
010100         88  WS-EOF-TRANS               VALUE "Y".
010200     05  WS-EOF-SCAN-SWITCH             PIC X(1)  VALUE "N".
010300         88  WS-EOF-SCAN                VALUE "Y".
010400     05  WS-REJECT-SWITCH               PIC X(1)  VALUE "N".
010500         88  WS-TRAN-REJECTED           VALUE "Y".
010600 01  WS-FILE-STATUSES.
010700     05  FS-SALE                        PIC X(2).
010800     05  FS-SALE-ITEM                   PIC X(2).
010900     05  FS-PRODUCT                     PIC X(2).
011000     05  FS-SALE-TRANS                  PIC X(2).
011100 01  WS-MESSAGE-AREA.
011200     05  WS-ERR-REASON                  PIC X(45)  VALUE SPACES.
011210 77  LOGMSG-LEN                         PIC S9(4) COMP.
011220 77  LOGMSG-ERR-LEN                     PIC S9(4) COMP.
011300 01  LOGMSG.
011400     05  FILLER                         PIC X(10) VALUE
011500             "SALEMNT =>".
011600     05  LOGMSG-TEXT                    PIC X(50).
011700 01  LOGMSG-ERR.
011800     05  FILLER                         PIC X(14) VALUE
011900             "SALEMNT ERR=>".
012000     05  LOG-ERR-ROUTINE                PIC X(10).
012100     05  FILLER                         PIC X(17) VALUE
012200             " FAILED: STATUS =".
012300     05  LOG-ERR-FILE-STATUS            PIC X(2).
012400 PROCEDURE DIVISION.
012500 0000-MAINLINE.
012600     PERFORM 0100-INITIALIZE.
012700     PERFORM 1000-PROCESS-TRANSACTION THRU 1000-EXIT
012800         UNTIL WS-EOF-TRANS.
012900     PERFORM 0900-TERMINATE.
013000     STOP RUN.
013100 0100-INITIALIZE.
013200     MOVE "Started" TO LOGMSG-TEXT.
013300     PERFORM 9100-DO-USERLOG.
013400     OPEN I-O SALE-FILE.
013500     OPEN I-O SALE-ITEM-FILE.
013600     OPEN I-O PRODUCT-FILE.
013700     OPEN INPUT SALE-MAINT-TRANS.
013800     IF FS-SALE-TRANS NOT = "00"
013900         MOVE "OPEN SALEMTRN" TO LOG-ERR-ROUTINE
014000         MOVE FS-SALE-TRANS TO LOG-ERR-FILE-STATUS
014100         PERFORM 9200-DO-USERLOG-ERR
014200         STOP RUN
014300     END-IF.
014400     PERFORM 0200-READ-TRANS.
014500 0200-READ-TRANS.
014600     READ SALE-MAINT-TRANS
014700         AT END
014800             SET WS-EOF-TRANS TO TRUE
014900     END-READ.
015000     IF NOT WS-EOF-TRANS
015100         ADD 1 TO WS-TRANS-READ-CTR
015200     END-IF.
015300 0900-TERMINATE.
015400     CLOSE SALE-MAINT-TRANS.
015500     CLOSE PRODUCT-FILE.
015600     CLOSE SALE-ITEM-FILE.
015700     CLOSE SALE-FILE.
015800     MOVE "Ended" TO LOGMSG-TEXT.
015900     PERFORM 9100-DO-USERLOG.
016000 1000-PROCESS-TRANSACTION.
016100     MOVE "N" TO WS-REJECT-SWITCH.
016200     EVALUATE TRUE
016300         WHEN SMT-TRAN-DELETE
016400             PERFORM 2100-DELETE-SALE THRU 2100-EXIT
016500         WHEN SMT-TRAN-REACTIVATE
016600             PERFORM 2200-REACTIVATE-SALE THRU 2200-EXIT
016700         WHEN OTHER
016800             MOVE "UNKNOWN TRAN CODE" TO WS-ERR-REASON
016900             MOVE "Y" TO WS-REJECT-SWITCH
017000     END-EVALUATE.
017100     IF WS-TRAN-REJECTED
017200         ADD 1 TO WS-TRANS-REJECT-CTR
017300         MOVE WS-ERR-REASON TO LOGMSG-TEXT
017400         PERFORM 9200-DO-USERLOG-ERR
017500     ELSE
017600         ADD 1 TO WS-TRANS-APPLIED-CTR
017700     END-IF.
017800     PERFORM 0200-READ-TRANS.
017900 1000-EXIT.
018000     EXIT.
018100******************************************************************
018200*    2100-DELETE-SALE -- BATCH FLOW "SALE DELETION" STEP 1.  FOR
018300*    EVERY SALE-ITEM OF THE SALE (ACTIVE OR NOT) RESTORE STOCK,
018400*    STAMP THE ITEM'S DELETED-AT, THEN STAMP THE SALE'S
018500*    DELETED-AT.
018600******************************************************************
018700 2100-DELETE-SALE.
018800     MOVE SMT-SALE-ID TO WS-SALE-REL-KEY.
018900     READ SALE-FILE
019000         INVALID KEY
019100             MOVE "SALE NOT FOUND" TO WS-ERR-REASON
019200             MOVE "Y" TO WS-REJECT-SWITCH
019300             GO TO 2100-EXIT
019400     END-READ.
019500     IF SALE-INACTIVE
019600         MOVE "SALE ALREADY INACTIVE" TO WS-ERR-REASON
019700         MOVE "Y" TO WS-REJECT-SWITCH
019800         GO TO 2100-EXIT
019900     END-IF.
020000     PERFORM 2300-RESTORE-SALE-ITEMS THRU 2300-EXIT.
020100     PERFORM 9000-STAMP-NOW.
020200     MOVE WS-STAMP-DATE TO SALE-DELETED-DATE.
020300     MOVE WS-STAMP-TIME TO SALE-DELETED-TIME.
020400     SET SALE-INACTIVE  TO TRUE.
020500     MOVE SMT-SALE-ID   TO WS-SALE-REL-KEY.
020600     REWRITE SALE-FILE INVALID KEY
020700         MOVE "REWRITE SALEFILE" TO LOG-ERR-ROUTINE
020800         MOVE FS-SALE TO LOG-ERR-FILE-STATUS
020900         PERFORM 9200-DO-USERLOG-ERR
021000         MOVE "REWRITE FAILED" TO WS-ERR-REASON
021100         MOVE "Y" TO WS-REJECT-SWITCH
021200     END-REWRITE.
021300 2100-EXIT.
021400     EXIT.
021500******************************************************************
021600*    2200-REACTIVATE-SALE -- BATCH FLOW "SALE REACTIVATION" STEP
021700*    2.  RE-VALIDATES STOCK FOR EVERY ITEM BEFORE RE-DECREMENTING
021800*    AND CLEARING ITS DELETED-AT, THEN CLEARS THE SALE'S
021900*    DELETED-AT.
022000******************************************************************
022100 2200-REACTIVATE-SALE.
022200     MOVE SMT-SALE-ID TO WS-SALE-REL-KEY.
022300     READ SALE-FILE
022400         INVALID KEY
022500             MOVE "SALE NOT FOUND" TO WS-ERR-REASON
022600             MOVE "Y" TO WS-REJECT-SWITCH
022700             GO TO 2200-EXIT
022800     END-READ.
022900     IF SALE-ACTIVE
023000         MOVE "SALE ALREADY ACTIVE" TO WS-ERR-REASON
023100         MOVE "Y" TO WS-REJECT-SWITCH
023200         GO TO 2200-EXIT
023300     END-IF.
023400     PERFORM 2400-REDECREMENT-SALE-ITEMS THRU 2400-EXIT.
023500     IF WS-TRAN-REJECTED
023600         GO TO 2200-EXIT
023700     END-IF.
023800     MOVE ZERO TO SALE-DELETED-DATE SALE-DELETED-TIME.
023900     SET SALE-ACTIVE TO TRUE.
024000     MOVE SMT-SALE-ID TO WS-SALE-REL-KEY.
024100     REWRITE SALE-FILE INVALID KEY
024200         MOVE "REWRITE SALEFILE" TO LOG-ERR-ROUTINE
024300         MOVE FS-SALE TO LOG-ERR-FILE-STATUS
024400         PERFORM 9200-DO-USERLOG-ERR
024500         MOVE "REWRITE FAILED" TO WS-ERR-REASON
024600         MOVE "Y" TO WS-REJECT-SWITCH
024700     END-REWRITE.
024800 2200-EXIT.
024900     EXIT.
025000******************************************************************
025100*    2300-RESTORE-SALE-ITEMS -- SCANS THE SALE-ITEM MASTER FOR
025200*    EVERY ITEM OF SMT-SALE-ID (RELATIVE HAS NO SECONDARY KEY ON
025300*    ITEM-SALE-ID), RESTORING STOCK AND STAMPING DELETED-AT.
025400******************************************************************
025500 2300-RESTORE-SALE-ITEMS.
025600     MOVE "N" TO WS-EOF-SCAN-SWITCH.
025700     MOVE 1 TO WS-SCAN-REL-KEY.
025800 2300-SCAN-NEXT.
025900     IF WS-EOF-SCAN
026000         GO TO 2300-EXIT
026100     END-IF.
026200     MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY.
026300     READ SALE-ITEM-FILE
026400         INVALID KEY
026500             SET WS-EOF-SCAN TO TRUE
026600             GO TO 2300-SCAN-NEXT
026700     END-READ.
026800     IF ITEM-SALE-ID = SMT-SALE-ID
026900         MOVE SIK-PRODUCT-ID TO WS-PROD-REL-KEY
027000         READ PRODUCT-FILE
027100             INVALID KEY
027200                 CONTINUE
027300         END-READ
027400         ADD SIK-AMOUNT TO PROD-AMOUNT
027500         REWRITE PRODUCT-FILE INVALID KEY CONTINUE END-REWRITE
027600         PERFORM 9000-STAMP-NOW
027700         MOVE WS-STAMP-DATE TO ITEM-DELETED-DATE
027800         MOVE WS-STAMP-TIME TO ITEM-DELETED-TIME
027900         SET ITEM-INACTIVE TO TRUE
028000         MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY
028100         REWRITE SALE-ITEM-FILE INVALID KEY CONTINUE END-REWRITE
028200         ADD 1 TO WS-ITEMS-TOUCHED-CTR
028300     END-IF.
028400     ADD 1 TO WS-SCAN-REL-KEY.
028500     GO TO 2300-SCAN-NEXT.
028600 2300-EXIT.
028700     EXIT.
028800******************************************************************
028900*    2400-REDECREMENT-SALE-ITEMS -- SCANS THE SALE-ITEM MASTER
029000*    FOR EVERY ITEM OF SMT-SALE-ID, RE-CHECKING STOCK BEFORE
029100*    RE-DECREMENTING AND CLEARING DELETED-AT.  ANY ITEM THAT
029200*    FAILS THE STOCK CHECK REJECTS THE WHOLE REACTIVATION.
029300******************************************************************
029400 2400-REDECREMENT-SALE-ITEMS.
029500     MOVE "N" TO WS-EOF-SCAN-SWITCH.
029600     MOVE 1 TO WS-SCAN-REL-KEY.
029700 2400-SCAN-NEXT.
029800     IF WS-EOF-SCAN OR WS-TRAN-REJECTED
029900         GO TO 2400-EXIT
030000     END-IF.
030100     MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY.
030200     READ SALE-ITEM-FILE
030300         INVALID KEY
030400             SET WS-EOF-SCAN TO TRUE
030500             GO TO 2400-SCAN-NEXT
030600     END-READ.
030700     IF ITEM-SALE-ID = SMT-SALE-ID
030800         MOVE SIK-PRODUCT-ID TO WS-PROD-REL-KEY
030900         READ PRODUCT-FILE
031000             INVALID KEY
031100                 MOVE "PRODUCT NOT FOUND" TO WS-ERR-REASON
031200                 MOVE "Y" TO WS-REJECT-SWITCH
031300                 GO TO 2400-SCAN-NEXT
031400         END-READ
031500         IF SIK-AMOUNT > PROD-AMOUNT
031600             MOVE "INSUFFICIENT STOCK TO REACTIVATE" TO
031700                     WS-ERR-REASON
031800             MOVE "Y" TO WS-REJECT-SWITCH
031900             GO TO 2400-SCAN-NEXT
032000         END-IF
032100         SUBTRACT SIK-AMOUNT FROM PROD-AMOUNT
032200         REWRITE PRODUCT-FILE INVALID KEY CONTINUE END-REWRITE
032300         MOVE ZERO TO ITEM-DELETED-DATE ITEM-DELETED-TIME
032400         SET ITEM-ACTIVE TO TRUE
032500         MOVE WS-SCAN-REL-KEY TO WS-ITEM-REL-KEY
032600         REWRITE SALE-ITEM-FILE INVALID KEY CONTINUE END-REWRITE
032700         ADD 1 TO WS-ITEMS-TOUCHED-CTR
032800     END-IF.
032900     ADD 1 TO WS-SCAN-REL-KEY.
033000     GO TO 2400-SCAN-NEXT.
033100 2400-EXIT.
033200     EXIT.
033300 9000-STAMP-NOW.
033400     ACCEPT WS-CDT-CCYYMMDD FROM DATE YYYYMMDD.
033500     ACCEPT WS-CDT-HHMMSS   FROM TIME.
033600     MOVE WS-CDT-CCYYMMDD TO WS-STAMP-DATE.
033700     MOVE WS-CDT-HHMMSS   TO WS-STAMP-TIME.
033800 9100-DO-USERLOG.
033810     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
033900     DISPLAY LOGMSG(1:LOGMSG-LEN).
034000 9200-DO-USERLOG-ERR.
034010     MOVE LENGTH OF LOGMSG-ERR TO LOGMSG-ERR-LEN.
034100     DISPLAY LOGMSG-ERR(1:LOGMSG-ERR-LEN).
