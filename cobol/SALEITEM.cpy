000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    COPYBOOK:  SALEITEM
000500*    TITLE   :  SALE LINE-ITEM DETAIL RECORD
000600*
000700*    ONE RECORD PER LINE SOLD ON A SALE.  ITEM-PRICE IS THE
000800*    PRODUCT'S UNIT PRICE CAPTURED AT THE MOMENT OF SALE -- NOT
000900*    RE-READ FROM THE PRODUCT FILE AGAIN LATER -- SO THAT A
001000*    LATER PRICE CHANGE NEVER CHANGES THE VALUE OF AN OLD SALE.
001100*
001200*    MAINTENANCE HISTORY
001300*    DATE     BY   REQUEST  DESCRIPTION
001400*    -------- ---- -------- ----------------------------------
001500*    04/02/07 RFS  MM-0061  ORIGINAL LAYOUT FOR THE POS REWRITE.
001600*    06/02/99 RFS  MM-Y2K1  CENTURY DIGITS CONFIRMED IN
001700*                           ITEM-CREATED-DATE / ITEM-DELETED-DATE.
001800******************************************************************
001900 01  SALE-ITEM-MASTER-RECORD.
002000     05  ITEM-ID                        PIC 9(9).
002100     05  ITEM-SALE-ID                   PIC 9(9).
002200     05  ITEM-PRODUCT-ID                PIC 9(9).
002300     05  ITEM-AMOUNT                    PIC 9(7).
002400     05  ITEM-PRICE                     PIC S9(7)V99 COMP-3.
002500     05  ITEM-CREATED-AT.
002600         10  ITEM-CREATED-DATE          PIC 9(8).
002700         10  ITEM-CREATED-TIME          PIC 9(6).
002800     05  ITEM-DELETED-AT.
002900         10  ITEM-DELETED-DATE          PIC 9(8).
003000         10  ITEM-DELETED-TIME          PIC 9(6).
003100     05  ITEM-STATUS-FLAG               PIC X(1).
003200         88  ITEM-ACTIVE                VALUE "A".
003300         88  ITEM-INACTIVE              VALUE "I".
003400     05  FILLER                         PIC X(22).
003500******************************************************************
003600*    ALTERNATE VIEW -- PRODUCT KEY AND QUANTITY ONLY, NO TIMESTAMPS.
003700*    USED BY SALEMNT WHEN IT IS WALKING A SALE'S ITEMS ON DELETE OR
003800*    REACTIVATE -- ONLY THE PRODUCT ID AND AMOUNT MATTER FOR THE
003900*    STOCK ADJUSTMENT; THE FULL RECORD IS STILL USED FOR THE
004000*    REWRITE THAT FOLLOWS.
004100******************************************************************
004200 01  SALE-ITEM-RECORD-KEYS REDEFINES SALE-ITEM-MASTER-RECORD.
004300     05  SIK-ID                         PIC 9(9).
004400     05  SIK-SALE-ID                    PIC 9(9).
004500     05  SIK-PRODUCT-ID                 PIC 9(9).
004600     05  SIK-AMOUNT                     PIC 9(7).
004700     05  SIK-PRICE                      PIC S9(7)V99 COMP-3.
004800     05  FILLER                         PIC X(28).
