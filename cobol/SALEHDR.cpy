000100******************************************************************
000200*    (c) 2006  MINHA MAKE LTDA.  ALL RIGHTS RESERVED.
000300*
000400*    COPYBOOK:  SALEHDR
000500*    TITLE   :  SALE HEADER MASTER RECORD
000600*
000700*    ONE RECORD PER SALE.  SALE-TOTAL IS ALWAYS THE PRE-DISCOUNT
000800*    SUM OF THE SALE'S LINE ITEMS -- DISCOUNT IS APPLIED ONLY
000900*    WHEN A RECEIPT OR THE DAILY SUMMARY IS PRINTED, NEVER
001000*    STORED AS A NET FIGURE HERE.
001100*
001200*    MAINTENANCE HISTORY
001300*    DATE     BY   REQUEST  DESCRIPTION
001400*    -------- ---- -------- ----------------------------------
001500*    04/02/07 RFS  MM-0061  ORIGINAL LAYOUT FOR THE POS REWRITE.
001600*    06/02/99 RFS  MM-Y2K1  CENTURY DIGITS CONFIRMED IN
001700*                           SALE-CREATED-DATE / SALE-DELETED-DATE.
001800*    01/18/13 JBT  MM-0288  SALE-PAYMENT-METHOD VALIDATED AGAINST
001900*                           88-LEVELS INSTEAD OF A LITERAL TABLE.
002000*    02/17/17 JBT  MM-0335  ADDED SALE-MASTER-RECORD-AMT BELOW FOR
002100*                           DLYSRPT, WHICH NEVER LOOKS AT THE SALE
002200*                           ID, THE OPERATOR ID OR THE PAYMENT
002300*                           METHOD WHEN IT TOTALS THE DAY.
002400******************************************************************
002500 01  SALE-MASTER-RECORD.
002600     05  SALE-ID                        PIC 9(9).
002700     05  SALE-USER-ID                   PIC 9(9).
002800     05  SALE-PAYMENT-METHOD             PIC X(4).
002900         88  SALE-PAY-CARD              VALUE "CARD".
003000         88  SALE-PAY-CASH              VALUE "CASH".
003100         88  SALE-PAY-PIX               VALUE "PIX ".
003200     05  SALE-DISCOUNT                   PIC 9(3).
003300     05  SALE-TOTAL                      PIC S9(9)V99 COMP-3.
003400     05  SALE-CREATED-AT.
003500         10  SALE-CREATED-DATE           PIC 9(8).
003600         10  SALE-CREATED-TIME           PIC 9(6).
003700     05  SALE-DELETED-AT.
003800         10  SALE-DELETED-DATE           PIC 9(8).
003900         10  SALE-DELETED-TIME           PIC 9(6).
004000     05  SALE-STATUS-FLAG                PIC X(1).
004100         88  SALE-ACTIVE                VALUE "A".
004200         88  SALE-INACTIVE              VALUE "I".
004300     05  FILLER                          PIC X(17).
004400******************************************************************
004500*    ALTERNATE VIEW -- CREATED-DATE BROKEN OUT INTO CCYY/MM/DD
004600*    FOR THE DAILY-SALES-REPORT DATE WINDOW TEST AND FOR THE
004700*    dd/mm/yyyy PRINT LINE.
004800******************************************************************
004900 01  SALE-MASTER-RECORD-DATE REDEFINES SALE-MASTER-RECORD.
005000     05  SMD-ID                         PIC 9(9).
005100     05  SMD-USER-ID                    PIC 9(9).
005200     05  SMD-PAYMENT-METHOD              PIC X(4).
005300     05  SMD-DISCOUNT                    PIC 9(3).
005400     05  SMD-TOTAL                       PIC S9(9)V99 COMP-3.
005500     05  SMD-CREATED-CCYYMMDD.
005600         10  SMD-CREATED-CCYY            PIC 9(4).
005700         10  SMD-CREATED-MM              PIC 9(2).
005800         10  SMD-CREATED-DD              PIC 9(2).
005900     05  SMD-CREATED-TIME                PIC 9(6).
006000     05  FILLER                          PIC X(14).
006100     05  SMD-STATUS-FLAG                 PIC X(1).
006200     05  FILLER                          PIC X(17).
006300******************************************************************
006400*    ALTERNATE VIEW -- ACTIVE FLAG, DISCOUNT PERCENT AND TOTAL
006500*    ONLY.  DLYSRPT'S DAILY SCAN NEVER LOOKS AT THE SALE ID, THE
006600*    OPERATOR ID OR THE PAYMENT METHOD -- JUST WHETHER THE SALE
006700*    IS ACTIVE AND WHAT IT CAME TO.
006800******************************************************************
006900 01  SALE-MASTER-RECORD-AMT REDEFINES SALE-MASTER-RECORD.
007000     05  FILLER                          PIC X(22).
007100     05  SRA-DISCOUNT                    PIC 9(3).
007200     05  SRA-TOTAL                       PIC S9(9)V99 COMP-3.
007300     05  FILLER                          PIC X(28).
007400     05  SRA-STATUS-FLAG                 PIC X(1).
007500         88  SRA-ACTIVE                  VALUE "A".
007600     05  FILLER                          PIC X(17).
